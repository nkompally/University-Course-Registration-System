000100******************************************************************
000200*                                                                *
000300*    REVWMAST.CPY  --  CUSTOMER REVIEW RECORD LAYOUT              *
000400*                                                                *
000500*    USED BY REVIEWAG ONLY.  RECORD IS READ FROM REVIEW-FILE,    *
000600*    ONE REVIEW PER LINE, BEFORE ROLLUP INTO PRODMAST.CPY.       *
000700*                                                                *
000800******************************************************************
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    09/30/01  DW   ORIGINAL LAYOUT, WRITTEN FOR REVIEWAG'S
001300*                   RATING ROLLUP INTO PRODMAST.CPY.
001400*
001500    01  RVW-MASTER-REC.
001600        05  RVW-CUSTOMER-ID         PIC X(6).
001700        05  RVW-PRODUCT-ID          PIC X(6).
001800        05  RVW-RATING              PIC S9(1).
001900        05  RVW-COMMENT             PIC X(60).
002000        05  RVW-VERIFIED-FLAG       PIC X(1).
002100            88  RVW-IS-VERIFIED     VALUE 'Y'.
002200            88  RVW-NOT-VERIFIED    VALUE 'N'.
002300        05  FILLER                  PIC X(16).
