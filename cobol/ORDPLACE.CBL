000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             ORDPLACE.
000300       AUTHOR.                 ASHLEY LINDQUIST.
000400       INSTALLATION.           LINDQUIST MERCANTILE - DATA CTR.
000500       DATE-WRITTEN.           07/09/1987.
000600       DATE-COMPILED.
000700       SECURITY.               COMPANY CONFIDENTIAL - BATCH ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    ORDPLACE  --  ORDER PLACEMENT / FULFILLMENT ENGINE          *
001200*                                                                *
001300*    READS THE CUSTOMER CARTS (CART-FILE) AND A TRANSACTION     *
001400*    FILE (ORDTXN-FILE) CARRYING THREE KINDS OF REQUESTS --      *
001500*    PLACE AN ORDER, CANCEL AN ORDER, OR MOVE AN ORDER TO A      *
001600*    NEW STATUS.  PRODUCT, CUSTOMER, ORDER-HEADER AND ORDER-     *
001700*    LINE MASTERS ARE LOADED INTO TABLES AT OPEN AND REWRITTEN   *
001800*    IN FULL AT CLOSE, SINCE THESE ARE LINE SEQUENTIAL FILES     *
001900*    WITH NO INDEXED ACCESS.                                    *
002000*                                                                *
002100******************************************************************
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    07/09/87  AL   ORIGINAL PROGRAM.  PLACE-ORDER LOGIC ONLY.
002700*    03/02/88  AL   ADDED CANCEL-ORDER TRANSACTION TYPE 'C'.
002800*    09/14/89  AL   ADDED STATUS-UPDATE TRANSACTION TYPE 'U' AND
002900*                   THE STATE TABLE IN 8500-VALIDATE-TRANSITION.
003000*    06/01/91  RK   ALL-OR-NOTHING STOCK CHECK -- NO PARTIAL
003100*                   SHIPMENTS.  WAREHOUSE COMPLAINT #1140.
003200*    02/19/93  RK   ORDER-ID PREFIX CHANGED FROM 'O' TO 'ORD'.
003300*    11/03/99  AL   ORDER-HEADER-FILE WIDENED, SEE ORDRHDR.CPY.
003400*    12/28/99  AL   Y2K -- WS-RUN-YY NOW CARRIES THE FULL 4
003500*                   DIGIT YEAR INTERNALLY; ONLY THE REPORT
003600*                   HEADING STILL PRINTS 2 DIGITS.               CR1997
003700*    02/14/00  AL   ADDED CUSTOMER LIFETIME TOTALS UPDATE.
003800*    09/30/01  DW   ORDER-ID SEQUENCE NOW CARRIED ACROSS RUNS
003900*                   VIA ORDRCTL.CPY, NOT RESET TO 1000 EACH RUN.  CR2214
004000*    04/11/03  MT   REJECTED TRANSACTIONS NOW LOGGED TO
004100*                   ORDPLACE-ERR-FILE INSTEAD OF BEING SILENTLY
004200*                   DROPPED.  AUDIT REQUEST FROM FINANCE.
004300*    08/22/06  MT   CANCEL NO LONGER ALLOWED ONCE SHIPPED.
004400*
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200
005300           SELECT CART-FILE
005400               ASSIGN TO CARTFILE
005500               ORGANIZATION IS LINE SEQUENTIAL.
005600
005700           SELECT ORDTXN-FILE
005800               ASSIGN TO ORDTXN
005900               ORGANIZATION IS LINE SEQUENTIAL.
006000
006100           SELECT PRODUCT-FILE
006200               ASSIGN TO PRODMAST
006300               ORGANIZATION IS LINE SEQUENTIAL.
006400
006500           SELECT CUSTOMER-FILE
006600               ASSIGN TO CUSTMAST
006700               ORGANIZATION IS LINE SEQUENTIAL.
006800
006900           SELECT ORDER-HEADER-FILE
007000               ASSIGN TO ORDRHDR
007100               ORGANIZATION IS LINE SEQUENTIAL.
007200
007300           SELECT ORDER-LINE-FILE
007400               ASSIGN TO ORDRLINE
007500               ORGANIZATION IS LINE SEQUENTIAL.
007600
007700           SELECT ORDER-CONTROL-FILE
007800               ASSIGN TO ORDRCTL
007900               ORGANIZATION IS LINE SEQUENTIAL.
008000
008100           SELECT ORDPLACE-ERR-FILE
008200               ASSIGN TO ORDLOG
008300               ORGANIZATION IS RECORD SEQUENTIAL.
008400
008500       DATA DIVISION.
008600       FILE SECTION.
008700
008800       FD  CART-FILE
008900           LABEL RECORD IS STANDARD
009000           DATA RECORD IS CART-LINE-REC.
009100       COPY CARTLINE.
009200
009300       FD  ORDTXN-FILE
009400           LABEL RECORD IS STANDARD
009500           DATA RECORD IS TXN-BASE-REC.
009600
009700       01  TXN-BASE-REC.
009800           05  TXN-TYPE-CODE       PIC X(1).
009900               88  TXN-IS-PLACE    VALUE 'P'.
010000               88  TXN-IS-CANCEL   VALUE 'C'.
010100               88  TXN-IS-STATUS   VALUE 'U'.
010200           05  TXN-CUSTOMER-ID     PIC X(6).
010300           05  TXN-ORDER-ID        PIC X(9).
010400           05  TXN-NEW-STATUS      PIC X(10).
010500           05  FILLER              PIC X(26).
010600*
010700*    TXN-PLACE-REC AND TXN-CANCEL-REC AND TXN-STATUS-REC GIVE
010800*    EACH TRANSACTION TYPE ITS OWN NAMES OVER THE SAME BYTES --
010900*    ONE INPUT RECORD, THREE VIEWS, NO RE-READ NEEDED.
011000*
011100       01  TXN-PLACE-REC  REDEFINES TXN-BASE-REC.
011200           05  TXNP-TYPE-CODE      PIC X(1).
011300           05  TXNP-CUSTOMER-ID    PIC X(6).
011400           05  FILLER              PIC X(45).
011500
011600       01  TXN-CANCEL-REC REDEFINES TXN-BASE-REC.
011700           05  TXNC-TYPE-CODE      PIC X(1).
011800           05  FILLER              PIC X(6).
011900           05  TXNC-ORDER-ID       PIC X(9).
012000           05  FILLER              PIC X(36).
012100
012200       01  TXN-STATUS-REC REDEFINES TXN-BASE-REC.
012300           05  TXNU-TYPE-CODE      PIC X(1).
012400           05  FILLER              PIC X(6).
012500           05  TXNU-ORDER-ID       PIC X(9).
012600           05  TXNU-NEW-STATUS     PIC X(10).
012700           05  FILLER              PIC X(26).
012800
012900       FD  PRODUCT-FILE
013000           LABEL RECORD IS STANDARD
013100           DATA RECORD IS PRD-MASTER-REC.
013200       COPY PRODMAST.
013300
013400       FD  CUSTOMER-FILE
013500           LABEL RECORD IS STANDARD
013600           DATA RECORD IS CUS-MASTER-REC.
013700       COPY CUSTMAST.
013800
013900       FD  ORDER-HEADER-FILE
014000           LABEL RECORD IS STANDARD
014100           DATA RECORD IS ORH-HEADER-REC.
014200       COPY ORDRHDR.
014300
014400       FD  ORDER-LINE-FILE
014500           LABEL RECORD IS STANDARD
014600           DATA RECORD IS ORL-LINE-REC.
014700       COPY ORDRLINE.
014800
014900       FD  ORDER-CONTROL-FILE
015000           LABEL RECORD IS STANDARD
015100           DATA RECORD IS ORC-CONTROL-REC.
015200       COPY ORDRCTL.
015300
015400       FD  ORDPLACE-ERR-FILE
015500           LABEL RECORD IS OMITTED
015600           RECORD CONTAINS 132 CHARACTERS
015700           LINAGE IS 60 WITH FOOTING AT 55
015800           DATA RECORD IS PRTLINE-ERR.
015900
016000       01  PRTLINE-ERR                 PIC X(132).
016100
016200       WORKING-STORAGE SECTION.
016300
016400       01  WORK-AREA.
016500           05  MORE-TXN            PIC XXX         VALUE 'YES'.
016600           05  MORE-CART           PIC XXX         VALUE 'YES'.
016700           05  WS-FOUND-SW         PIC XXX         VALUE 'NO '.
016800           05  WS-AVAIL-SW         PIC XXX         VALUE 'YES'.
016900           05  WS-VALID-SW         PIC XXX         VALUE 'NO '.
016950           05  FILLER              PIC X(10)       VALUE SPACES.
017000
017100       77  WS-PRD-CTR              PIC 9(5)        VALUE ZERO COMP.
017200       77  WS-CUS-CTR              PIC 9(5)        VALUE ZERO COMP.
017300       77  WS-ORH-CTR              PIC 9(5)        VALUE ZERO COMP.
017400       77  WS-ORL-CTR              PIC 9(5)        VALUE ZERO COMP.
017500       77  WS-LINE-CTR             PIC 9(3)        VALUE ZERO COMP.
017600       77  WS-PRD-SUB              PIC 9(5)        VALUE ZERO COMP.
017700       77  WS-CUS-SUB              PIC 9(5)        VALUE ZERO COMP.
017800       77  WS-ORH-SUB              PIC 9(5)        VALUE ZERO COMP.
017900       77  WS-SUB1                 PIC 9(5)        VALUE ZERO COMP.
018000       77  WS-SUB2                 PIC 9(3)        VALUE ZERO COMP.
018100       77  WS-SUB3                 PIC 9(5)        VALUE ZERO COMP.
018200       77  WS-LAST-SEQ-NO          PIC 9(6)        VALUE ZERO COMP.
018300       77  C-PCTR                  PIC 99          VALUE ZERO COMP.
018400       77  C-ERR-CTR               PIC 9(5)        VALUE ZERO COMP.
018500
018600       01  WS-ORDER-TOTAL          PIC S9(9)V99    VALUE ZERO.
018700       01  WS-TOTAL-ITEMS          PIC S9(5)       VALUE ZERO.
018800       01  WS-LINE-SUBTOTAL        PIC S9(9)V99    VALUE ZERO.
018900       01  WS-LINE-DISCOUNT        PIC S9(9)V99    VALUE ZERO.
019000       01  WS-LINE-TOTAL           PIC S9(9)V99    VALUE ZERO.
019100       01  WS-NEW-ORDER-ID         PIC X(9).
019150       01  WS-NEW-ORDER-ID-GRP     REDEFINES WS-NEW-ORDER-ID.
019160           05  WS-NEW-ORDER-PREFIX PIC X(3).
019170           05  WS-NEW-ORDER-SEQ    PIC 9(6).
019200       01  WS-REJECT-REASON        PIC X(40)       VALUE SPACES.
019300
019400       01  WS-RUN-DATE-NUM         PIC 9(6).
019500       01  WS-RUN-DATE-GRP         REDEFINES WS-RUN-DATE-NUM.
019600           05  WS-RUN-YY           PIC 99.
019700           05  WS-RUN-MM           PIC 99.
019800           05  WS-RUN-DD           PIC 99.
019900
020000       01  PRD-TABLE.
020100           05  PRD-ENTRY OCCURS 300 TIMES
020200                   INDEXED BY PRD-IDX.
020300               10  PRD-MASTER-REC.
020400       COPY PRODMAST.
020500
020600       01  CUS-TABLE.
020700           05  CUS-ENTRY OCCURS 300 TIMES
020800                   INDEXED BY CUS-IDX.
020900               10  CUS-MASTER-REC.
021000       COPY CUSTMAST.
021100
021200       01  ORH-TABLE.
021300           05  ORH-ENTRY OCCURS 1000 TIMES
021400                   INDEXED BY ORH-IDX.
021500               10  ORH-HEADER-REC.
021600       COPY ORDRHDR.
021700
021800       01  ORL-TABLE.
021900           05  ORL-ENTRY OCCURS 3000 TIMES
022000                   INDEXED BY ORL-IDX.
022100               10  ORL-LINE-REC.
022200       COPY ORDRLINE.
022300
022400       01  WS-LINE-TABLE.
022500           05  WS-LINE-ENTRY OCCURS 50 TIMES.
022600               10  WS-LN-PRODUCT-ID    PIC X(6).
022700               10  WS-LN-QTY           PIC S9(5).
022800               10  WS-LN-DISC-PCT      PIC S9(3)V99.
022900               10  WS-LN-PRD-SUB       PIC 9(5)        COMP.
023000
023100       01  COMPANY-TITLE-LINE.
023200           05  FILLER              PIC X(6)    VALUE 'DATE:'.
023300           05  O-MONTH             PIC 99.
023400           05  FILLER              PIC X       VALUE '/'.
023500           05  O-DAY               PIC 99.
023600           05  FILLER              PIC X       VALUE '/'.
023700           05  O-YEAR              PIC 99.
023800           05  FILLER              PIC X(44)   VALUE SPACES.
023900           05  FILLER              PIC X(20)   VALUE
024000                   'ORDER PLACEMENT LOG'.
024100           05  FILLER              PIC X(40)   VALUE SPACES.
024200           05  FILLER              PIC X(6)    VALUE 'PAGE: '.
024300           05  O-PCTR              PIC Z9.
024400
024500       01  ERROR-TITLE.
024600           05  FILLER              PIC X(60)   VALUE SPACES.
024700           05  FILLER              PIC X(22)   VALUE
024800                   'REJECTED TRANSACTIONS'.
024900           05  FILLER              PIC X(50)   VALUE SPACES.
025000
025100       01  ERROR-LINE.
025200           05  FILLER              PIC X(4)    VALUE SPACES.
025300           05  O-TXN-TYPE          PIC X(9).
025400           05  FILLER              PIC X(2)    VALUE SPACES.
025500           05  O-TXN-KEY           PIC X(9).
025600           05  FILLER              PIC X(4)    VALUE SPACES.
025700           05  O-ERR-MSG           PIC X(40).
025800           05  FILLER              PIC X(64)   VALUE SPACES.
025900
026000       01  ERROR-TOTAL-LINE.
026100           05  FILLER              PIC X(20)   VALUE
026200                   'TOTAL REJECTS:      '.
026300           05  O-ERR-CTR           PIC ZZ,ZZ9.
026400           05  FILLER              PIC X(107)  VALUE SPACES.
026500
026600       01  BLANK-LINE.
026700           05  FILLER              PIC X(132)  VALUE SPACES.
026800
026900       PROCEDURE DIVISION.
027000
027100       0000-ORDPLACE.
027200           PERFORM 1000-INIT.
027300           PERFORM 2000-MAINLINE
027400               UNTIL MORE-TXN = 'NO'.
027500           PERFORM 3000-CLOSING.
027600           STOP RUN.
027700
027800*
027900*    ------------------------------------------------------------
028000*    1000 SERIES -- OPEN, LOAD THE MASTERS INTO TABLES, PRIME
028100*    THE TRANSACTION AND CART READS.
028200*    ------------------------------------------------------------
028300*
028400       1000-INIT.
028500           ACCEPT WS-RUN-DATE-NUM FROM DATE.
028600           MOVE WS-RUN-MM TO O-MONTH.
028700           MOVE WS-RUN-DD TO O-DAY.
028800           MOVE WS-RUN-YY TO O-YEAR.
029000
029100           OPEN INPUT PRODUCT-FILE.
029200           PERFORM 1100-LOAD-PRODUCTS
029300               UNTIL WS-FOUND-SW = 'EOF'.
029400           CLOSE PRODUCT-FILE.
029500
029600           OPEN INPUT CUSTOMER-FILE.
029700           MOVE 'NO ' TO WS-FOUND-SW.
029800           PERFORM 1200-LOAD-CUSTOMERS
029900               UNTIL WS-FOUND-SW = 'EOF'.
030000           CLOSE CUSTOMER-FILE.
030100
030200           OPEN INPUT ORDER-HEADER-FILE.
030300           MOVE 'NO ' TO WS-FOUND-SW.
030400           PERFORM 1300-LOAD-HEADERS
030500               UNTIL WS-FOUND-SW = 'EOF'.
030600           CLOSE ORDER-HEADER-FILE.
030700
030800           OPEN INPUT ORDER-LINE-FILE.
030900           MOVE 'NO ' TO WS-FOUND-SW.
031000           PERFORM 1400-LOAD-LINES
031100               UNTIL WS-FOUND-SW = 'EOF'.
031200           CLOSE ORDER-LINE-FILE.
031300
031400           OPEN INPUT ORDER-CONTROL-FILE.
031500           READ ORDER-CONTROL-FILE
031600               AT END
031700                   MOVE ZERO TO ORC-LAST-SEQ-NO.
031800           MOVE ORC-LAST-SEQ-NO TO WS-LAST-SEQ-NO.
032100           CLOSE ORDER-CONTROL-FILE.
032200
032300           OPEN INPUT CART-FILE.
032400           OPEN INPUT ORDTXN-FILE.
032500           OPEN OUTPUT ORDPLACE-ERR-FILE.
032600
032700           MOVE 'NO ' TO WS-FOUND-SW.
032800           PERFORM 9010-READ-CART.
032900           PERFORM 9020-READ-TXN.
033000           PERFORM 9900-HEADING.
033100
033200       1100-LOAD-PRODUCTS.
033300           READ PRODUCT-FILE
033400               AT END
033500                   MOVE 'EOF' TO WS-FOUND-SW
033600                   GO TO 1100-EXIT.
033700           ADD 1 TO WS-PRD-CTR.
033800           MOVE PRD-MASTER-REC TO PRD-ENTRY(WS-PRD-CTR).
033900       1100-EXIT.
034000           EXIT.
034100
034200       1200-LOAD-CUSTOMERS.
034300           READ CUSTOMER-FILE
034400               AT END
034500                   MOVE 'EOF' TO WS-FOUND-SW
034600                   GO TO 1200-EXIT.
034700           ADD 1 TO WS-CUS-CTR.
034800           MOVE CUS-MASTER-REC TO CUS-ENTRY(WS-CUS-CTR).
034900       1200-EXIT.
035000           EXIT.
035100
035200       1300-LOAD-HEADERS.
035300           READ ORDER-HEADER-FILE
035400               AT END
035500                   MOVE 'EOF' TO WS-FOUND-SW
035600                   GO TO 1300-EXIT.
035700           ADD 1 TO WS-ORH-CTR.
035800           MOVE ORH-HEADER-REC TO ORH-ENTRY(WS-ORH-CTR).
035900       1300-EXIT.
036000           EXIT.
036100
036200       1400-LOAD-LINES.
036300           READ ORDER-LINE-FILE
036400               AT END
036500                   MOVE 'EOF' TO WS-FOUND-SW
036600                   GO TO 1400-EXIT.
036700           ADD 1 TO WS-ORL-CTR.
036800           MOVE ORL-LINE-REC TO ORL-ENTRY(WS-ORL-CTR).
036900       1400-EXIT.
037000           EXIT.
037100
037200*
037300*    ------------------------------------------------------------
037400*    2000 SERIES -- DISPATCH ONE TRANSACTION AT A TIME.
037500*    ------------------------------------------------------------
037600*
037700       2000-MAINLINE.
037800           EVALUATE TXN-TYPE-CODE
037900               WHEN 'P'
038000                   PERFORM 2200-PLACE-ORDER THRU 2200-EXIT
038100               WHEN 'C'
038200                   PERFORM 2300-CANCEL-ORDER THRU 2300-EXIT
038300               WHEN 'U'
038400                   PERFORM 2400-UPDATE-STATUS THRU 2400-EXIT
038500               WHEN OTHER
038600                   MOVE 'UNKNOWN TXN CODE' TO WS-REJECT-REASON
038700                   PERFORM 2900-LOG-REJECT
038800           END-EVALUATE.
038900           PERFORM 9020-READ-TXN.
039000
039100       2200-PLACE-ORDER.
039300           PERFORM 8100-FIND-CUSTOMER THRU 8100-EXIT.
039400           IF WS-FOUND-SW = 'NO '
039500               MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
039600               PERFORM 2900-LOG-REJECT
039700               GO TO 2200-EXIT
039800           END-IF.
039900
040000           IF CART-CUSTOMER-ID OF CART-LINE-REC
040100                   NOT EQUAL TO TXNP-CUSTOMER-ID
040200               MOVE 'CART IS EMPTY' TO WS-REJECT-REASON
040300               PERFORM 2900-LOG-REJECT
040400               GO TO 2200-EXIT
040500           END-IF.
040600
040700           MOVE ZERO TO WS-LINE-CTR.
040800           MOVE 'YES' TO WS-AVAIL-SW.
040900           PERFORM 2210-SCAN-CART-LINES THRU 2210-EXIT
041000               UNTIL CART-CUSTOMER-ID OF CART-LINE-REC
041100                   NOT EQUAL TO TXNP-CUSTOMER-ID
041200               OR MORE-CART = 'NO'.
041300
041400           IF WS-AVAIL-SW = 'NO'
041500               MOVE 'INSUFFICIENT STOCK' TO WS-REJECT-REASON
041600               PERFORM 2900-LOG-REJECT
041700               GO TO 2200-EXIT
041800           END-IF.
041900
042000           IF WS-LINE-CTR = ZERO
042100               MOVE 'CART IS EMPTY' TO WS-REJECT-REASON
042200               PERFORM 2900-LOG-REJECT
042300               GO TO 2200-EXIT
042400           END-IF.
042500
042600           PERFORM 2220-BUILD-ORDER THRU 2220-EXIT.
042700       2200-EXIT.
042800           EXIT.
042900
043000       2210-SCAN-CART-LINES.
043100           PERFORM 8200-FIND-PRODUCT THRU 8200-EXIT.
043200           IF WS-FOUND-SW = 'NO '
044000               MOVE 'NO' TO WS-AVAIL-SW
044100           ELSE
044200               IF PRD-STOCK-QTY(WS-PRD-SUB) <
044300                       CART-QUANTITY OF CART-LINE-REC
044400                   MOVE 'NO' TO WS-AVAIL-SW
044500               ELSE
044600                   ADD 1 TO WS-LINE-CTR
044700                   MOVE CART-PRODUCT-ID OF CART-LINE-REC
044800                       TO WS-LN-PRODUCT-ID(WS-LINE-CTR)
044900                   MOVE CART-QUANTITY OF CART-LINE-REC
045000                       TO WS-LN-QTY(WS-LINE-CTR)
045100                   MOVE CART-DISCOUNT-PCT OF CART-LINE-REC
045200                       TO WS-LN-DISC-PCT(WS-LINE-CTR)
045300                   MOVE WS-PRD-SUB TO WS-LN-PRD-SUB(WS-LINE-CTR)
045400               END-IF
045500           END-IF.
045600           PERFORM 9010-READ-CART.
045700       2210-EXIT.
045800           EXIT.
045900
046000       2220-BUILD-ORDER.
046100           PERFORM 8300-NEXT-ORDER-ID THRU 8300-EXIT.
046200           MOVE ZERO TO WS-ORDER-TOTAL.
046300           MOVE ZERO TO WS-TOTAL-ITEMS.
046400           MOVE ZERO TO WS-SUB2.
046500
046600           PERFORM 2221-BUILD-ONE-LINE THRU 2221-EXIT
046700               VARYING WS-SUB2 FROM 1 BY 1
046800                   UNTIL WS-SUB2 > WS-LINE-CTR.
046900
047000           ADD 1 TO WS-ORH-CTR.
047100           MOVE WS-NEW-ORDER-ID    TO ORH-ORDER-ID(WS-ORH-CTR).
047200           MOVE TXNP-CUSTOMER-ID   TO ORH-CUSTOMER-ID(WS-ORH-CTR).
047300           MOVE WS-ORDER-TOTAL     TO ORH-TOTAL-AMOUNT(WS-ORH-CTR).
047400           MOVE 'PENDING'          TO ORH-ORDER-STATUS(WS-ORH-CTR).
047500           MOVE SPACES             TO ORH-SHIPPING-ADDRESS(WS-ORH-CTR).
047600           MOVE SPACES             TO ORH-PAYMENT-METHOD(WS-ORH-CTR).
047700           MOVE WS-TOTAL-ITEMS     TO ORH-TOTAL-ITEMS(WS-ORH-CTR).
047800
047900           ADD WS-ORDER-TOTAL TO CUS-TOTAL-SPENT(WS-CUS-SUB).
048000           ADD 1              TO CUS-TOTAL-ORDERS(WS-CUS-SUB).
048100       2220-EXIT.
048200           EXIT.
048300
048400       2221-BUILD-ONE-LINE.
048500           COMPUTE WS-LINE-SUBTOTAL ROUNDED =
048600               PRD-PRODUCT-PRICE(WS-LN-PRD-SUB(WS-SUB2)) *
048700               WS-LN-QTY(WS-SUB2).
048800           COMPUTE WS-LINE-DISCOUNT ROUNDED =
048900               WS-LINE-SUBTOTAL * WS-LN-DISC-PCT(WS-SUB2) / 100.
049000           COMPUTE WS-LINE-TOTAL = WS-LINE-SUBTOTAL -
049100               WS-LINE-DISCOUNT.
049200
049300           ADD WS-LINE-TOTAL TO WS-ORDER-TOTAL.
049400           ADD WS-LN-QTY(WS-SUB2) TO WS-TOTAL-ITEMS.
049500
049600           ADD 1 TO WS-ORL-CTR.
049700           MOVE WS-NEW-ORDER-ID TO OL-ORDER-ID(WS-ORL-CTR).
049800           MOVE WS-LN-PRODUCT-ID(WS-SUB2) TO OL-PRODUCT-ID(WS-ORL-CTR).
049900           MOVE WS-LN-QTY(WS-SUB2) TO OL-QUANTITY(WS-ORL-CTR).
050000           MOVE PRD-PRODUCT-PRICE(WS-LN-PRD-SUB(WS-SUB2))
050100               TO OL-UNIT-PRICE(WS-ORL-CTR).
050200           MOVE WS-LINE-SUBTOTAL TO OL-SUBTOTAL(WS-ORL-CTR).
050300
050400           SUBTRACT WS-LN-QTY(WS-SUB2)
050500               FROM PRD-STOCK-QTY(WS-LN-PRD-SUB(WS-SUB2)).
050600       2221-EXIT.
050700           EXIT.
050800
050900       2300-CANCEL-ORDER.
051000           PERFORM 8400-FIND-ORDER THRU 8400-EXIT.
051100           IF WS-FOUND-SW = 'NO '
051200               MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON
051300               PERFORM 2900-LOG-REJECT
051400               GO TO 2300-EXIT
051500           END-IF.
051600
051700           IF NOT ORH-IS-PENDING(WS-ORH-SUB)
051800               AND NOT ORH-IS-CONFIRMED(WS-ORH-SUB)
051900               AND NOT ORH-IS-PROCESSING(WS-ORH-SUB)
052000               MOVE 'ORDER CANNOT BE CANCELLED' TO WS-REJECT-REASON
052100               PERFORM 2900-LOG-REJECT
052200               GO TO 2300-EXIT
052300           END-IF.
052400
052500           MOVE ZERO TO WS-SUB3.
052600           PERFORM 2310-RESTORE-STOCK THRU 2310-EXIT
052700               VARYING WS-SUB3 FROM 1 BY 1
052800                   UNTIL WS-SUB3 > WS-ORL-CTR.
052850*
052860*    CUS-TOTAL-ORDERS AND CUS-TOTAL-SPENT ONLY COUNT NON-CANCELLED
052870*    ORDERS -- A CANCELLED ORDER HAS TO COME BACK OUT OF BOTH THE
052880*    SAME WAY 2220-BUILD-ORDER PUT IT IN, OR THE CUSTOMER MASTER
052890*    DRIFTS HIGH FOREVER.
052900*
052910           PERFORM 8110-FIND-CUST-BY-ORDER THRU 8110-EXIT.
052920           IF WS-FOUND-SW = 'YES'
052930               SUBTRACT ORH-TOTAL-AMOUNT(WS-ORH-SUB)
052940                   FROM CUS-TOTAL-SPENT(WS-CUS-SUB)
052950               SUBTRACT 1 FROM CUS-TOTAL-ORDERS(WS-CUS-SUB)
052960           END-IF.
052970*
053000           MOVE 'CANCELLED' TO ORH-ORDER-STATUS(WS-ORH-SUB).
053100       2300-EXIT.
053200           EXIT.
053300
053400       2310-RESTORE-STOCK.
053500           IF OL-ORDER-ID(WS-SUB3) EQUAL TO TXNC-ORDER-ID
053600               PERFORM 8200-FIND-PRODUCT-BY-LINE THRU
053700                   8200A-EXIT
053800               IF WS-FOUND-SW = 'YES'
053900                   ADD OL-QUANTITY(WS-SUB3)
054000                       TO PRD-STOCK-QTY(WS-PRD-SUB)
054100               END-IF
054200           END-IF.
054300       2310-EXIT.
054400           EXIT.
054500
054600       2400-UPDATE-STATUS.
054700           PERFORM 8400-FIND-ORDER THRU 8400-EXIT.
054800           IF WS-FOUND-SW = 'NO '
054900               MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON
055000               PERFORM 2900-LOG-REJECT
055100               GO TO 2400-EXIT
055200           END-IF.
055300
055400           PERFORM 8500-VALIDATE-TRANSITION THRU 8500-EXIT.
055500           IF WS-VALID-SW = 'NO '
055600               MOVE 'INVALID STATUS TRANSITION' TO WS-REJECT-REASON
055700               PERFORM 2900-LOG-REJECT
055800               GO TO 2400-EXIT
055900           END-IF.
056000
056100           MOVE TXNU-NEW-STATUS TO ORH-ORDER-STATUS(WS-ORH-SUB).
056200       2400-EXIT.
056300           EXIT.
056400
056500       2900-LOG-REJECT.
056600           ADD 1 TO C-ERR-CTR.
056700           MOVE TXN-TYPE-CODE  TO O-TXN-TYPE.
056800           MOVE TXN-ORDER-ID   TO O-TXN-KEY.
056900           MOVE WS-REJECT-REASON TO O-ERR-MSG.
057000           WRITE PRTLINE-ERR
057100               FROM ERROR-LINE
057200                   AFTER ADVANCING 1 LINE
057300                       AT EOP
057400                           PERFORM 9900-HEADING.
057500
057600*
057700*    ------------------------------------------------------------
057800*    3000 SERIES -- REWRITE EVERY MASTER IN FULL AND CLOSE UP.
057900*    ------------------------------------------------------------
058000*
058100       3000-CLOSING.
058200           MOVE C-ERR-CTR TO O-ERR-CTR.
058300           WRITE PRTLINE-ERR
058400               FROM ERROR-TOTAL-LINE
058500                   AFTER ADVANCING 2 LINES.
058600           CLOSE ORDPLACE-ERR-FILE.
058700           CLOSE CART-FILE.
058800           CLOSE ORDTXN-FILE.
058900
059000           OPEN OUTPUT PRODUCT-FILE.
059100           MOVE ZERO TO WS-SUB1.
059200           PERFORM 3100-WRITE-PRODUCTS
059300               VARYING WS-SUB1 FROM 1 BY 1
059400                   UNTIL WS-SUB1 > WS-PRD-CTR.
059500           CLOSE PRODUCT-FILE.
059600
059700           OPEN OUTPUT CUSTOMER-FILE.
059800           MOVE ZERO TO WS-SUB1.
059900           PERFORM 3200-WRITE-CUSTOMERS
060000               VARYING WS-SUB1 FROM 1 BY 1
060100                   UNTIL WS-SUB1 > WS-CUS-CTR.
060200           CLOSE CUSTOMER-FILE.
060300
060400           OPEN OUTPUT ORDER-HEADER-FILE.
060500           MOVE ZERO TO WS-SUB1.
060600           PERFORM 3300-WRITE-HEADERS
060700               VARYING WS-SUB1 FROM 1 BY 1
060800                   UNTIL WS-SUB1 > WS-ORH-CTR.
060900           CLOSE ORDER-HEADER-FILE.
061000
061100           OPEN OUTPUT ORDER-LINE-FILE.
061200           MOVE ZERO TO WS-SUB1.
061300           PERFORM 3400-WRITE-LINES
061400               VARYING WS-SUB1 FROM 1 BY 1
061500                   UNTIL WS-SUB1 > WS-ORL-CTR.
061600           CLOSE ORDER-LINE-FILE.
061700
061800           OPEN OUTPUT ORDER-CONTROL-FILE.
061900           MOVE WS-LAST-SEQ-NO TO ORC-LAST-SEQ-NO.
062000           WRITE ORC-CONTROL-REC.
062100           CLOSE ORDER-CONTROL-FILE.
062200
062300       3100-WRITE-PRODUCTS.
062400           WRITE PRD-MASTER-REC FROM PRD-ENTRY(WS-SUB1).
062500
062600       3200-WRITE-CUSTOMERS.
062700           WRITE CUS-MASTER-REC FROM CUS-ENTRY(WS-SUB1).
062800
062900       3300-WRITE-HEADERS.
063000           WRITE ORH-HEADER-REC FROM ORH-ENTRY(WS-SUB1).
063100
063200       3400-WRITE-LINES.
063300           WRITE ORL-LINE-REC FROM ORL-ENTRY(WS-SUB1).
063400
063500*
063600*    ------------------------------------------------------------
063700*    8000 SERIES -- TABLE SEARCHES AND THE ORDER-ID GENERATOR.
063800*    ------------------------------------------------------------
063900*
064000       8100-FIND-CUSTOMER.
064100           MOVE 'NO ' TO WS-FOUND-SW.
064200           MOVE ZERO TO WS-SUB1.
064300           PERFORM 8100A-SEARCH-ONE
064400               VARYING WS-SUB1 FROM 1 BY 1
064500                   UNTIL WS-SUB1 > WS-CUS-CTR
064600                   OR WS-FOUND-SW = 'YES'.
064700       8100-EXIT.
064800           EXIT.
064900
065000       8100A-SEARCH-ONE.
065100           IF CUS-CUSTOMER-ID(WS-SUB1) EQUAL TO TXNP-CUSTOMER-ID
065200               MOVE 'YES' TO WS-FOUND-SW
065300               MOVE WS-SUB1 TO WS-CUS-SUB
065400           END-IF.
065420*
065440*    8110-FIND-CUST-BY-ORDER IS 8100-FIND-CUSTOMER'S SAME TABLE
065460*    SEARCH, KEYED OFF THE ORDER HEADER'S CUSTOMER ID INSTEAD OF
065480*    A PLACE TRANSACTION'S -- USED BY 2300-CANCEL-ORDER, WHICH
065500*    HAS NO TXNP-CUSTOMER-ID TO GO ON.
065520*
065540       8110-FIND-CUST-BY-ORDER.
065560           MOVE 'NO ' TO WS-FOUND-SW.
065580           MOVE ZERO TO WS-SUB1.
065600           PERFORM 8110A-SEARCH-ONE
065620               VARYING WS-SUB1 FROM 1 BY 1
065640                   UNTIL WS-SUB1 > WS-CUS-CTR
065660                   OR WS-FOUND-SW = 'YES'.
065680       8110-EXIT.
065700           EXIT.
065720
065740       8110A-SEARCH-ONE.
065760           IF CUS-CUSTOMER-ID(WS-SUB1) EQUAL TO
065780                   ORH-CUSTOMER-ID(WS-ORH-SUB)
065800               MOVE 'YES' TO WS-FOUND-SW
065820               MOVE WS-SUB1 TO WS-CUS-SUB
065840           END-IF.
065860
065880       8200-FIND-PRODUCT.
065900           MOVE 'NO ' TO WS-FOUND-SW.
065920           MOVE ZERO TO WS-SUB1.
065940           PERFORM 8200A-SEARCH-ONE
065960               VARYING WS-SUB1 FROM 1 BY 1
065980                   UNTIL WS-SUB1 > WS-PRD-CTR
066000                   OR WS-FOUND-SW = 'YES'.
066100       8200-EXIT.
066200           EXIT.
066500
066600       8200A-SEARCH-ONE.
066700           IF PRD-PRODUCT-ID(WS-SUB1) EQUAL TO
066800                   CART-PRODUCT-ID OF CART-LINE-REC
066900               MOVE 'YES' TO WS-FOUND-SW
067000               MOVE WS-SUB1 TO WS-PRD-SUB
067100           END-IF.
067200
067300       8200-FIND-PRODUCT-BY-LINE.
067400           MOVE 'NO ' TO WS-FOUND-SW.
067500           MOVE ZERO TO WS-SUB1.
067600           PERFORM 8200B-SEARCH-ONE
067700               VARYING WS-SUB1 FROM 1 BY 1
067800                   UNTIL WS-SUB1 > WS-PRD-CTR
067900                   OR WS-FOUND-SW = 'YES'.
068000       8200A-EXIT.
068100           EXIT.
068200
068300       8200B-SEARCH-ONE.
068400           IF PRD-PRODUCT-ID(WS-SUB1) EQUAL TO OL-PRODUCT-ID(WS-SUB3)
068500               MOVE 'YES' TO WS-FOUND-SW
068600               MOVE WS-SUB1 TO WS-PRD-SUB
068700           END-IF.
068800
068900       8300-NEXT-ORDER-ID.
069000           ADD 1 TO WS-LAST-SEQ-NO.
069100           MOVE 'ORD' TO WS-NEW-ORDER-PREFIX.
069200           MOVE WS-LAST-SEQ-NO TO WS-NEW-ORDER-SEQ.
069300       8300-EXIT.
069400           EXIT.
069500
069600       8400-FIND-ORDER.
069700           MOVE 'NO ' TO WS-FOUND-SW.
069800           MOVE ZERO TO WS-SUB1.
069900           PERFORM 8400A-SEARCH-ONE
070000               VARYING WS-SUB1 FROM 1 BY 1
070100                   UNTIL WS-SUB1 > WS-ORH-CTR
070200                   OR WS-FOUND-SW = 'YES'.
070300       8400-EXIT.
070400           EXIT.
070500
070600       8400A-SEARCH-ONE.
070700           IF ORH-ORDER-ID(WS-SUB1) EQUAL TO TXN-ORDER-ID
070800               MOVE 'YES' TO WS-FOUND-SW
070900               MOVE WS-SUB1 TO WS-ORH-SUB
071000           END-IF.
071100
071200*
071300*    8500-VALIDATE-TRANSITION HOLDS THE ORDER LIFECYCLE STATE
071400*    TABLE -- PENDING TO CONFIRMED OR CANCELLED, CONFIRMED TO
071500*    PROCESSING OR CANCELLED, PROCESSING TO SHIPPED OR
071600*    CANCELLED, SHIPPED TO DELIVERED, DELIVERED AND CANCELLED
071700*    ARE BOTH TERMINAL.
071800*
071900       8500-VALIDATE-TRANSITION.
072000           MOVE 'NO ' TO WS-VALID-SW.
072100           EVALUATE TRUE
072200               WHEN ORH-IS-PENDING(WS-ORH-SUB)
072300                   IF TXNU-NEW-STATUS = 'CONFIRMED' OR
072400                           TXNU-NEW-STATUS = 'CANCELLED'
072500                       MOVE 'YES' TO WS-VALID-SW
072600                   END-IF
072700               WHEN ORH-IS-CONFIRMED(WS-ORH-SUB)
072800                   IF TXNU-NEW-STATUS = 'PROCESSING' OR
072900                           TXNU-NEW-STATUS = 'CANCELLED'
073000                       MOVE 'YES' TO WS-VALID-SW
073100                   END-IF
073200               WHEN ORH-IS-PROCESSING(WS-ORH-SUB)
073300                   IF TXNU-NEW-STATUS = 'SHIPPED' OR
073400                           TXNU-NEW-STATUS = 'CANCELLED'
073500                       MOVE 'YES' TO WS-VALID-SW
073600                   END-IF
073700               WHEN ORH-IS-SHIPPED(WS-ORH-SUB)
073800                   IF TXNU-NEW-STATUS = 'DELIVERED'
073900                       MOVE 'YES' TO WS-VALID-SW
074000                   END-IF
074100               WHEN OTHER
074200                   MOVE 'NO ' TO WS-VALID-SW
074300           END-EVALUATE.
074400       8500-EXIT.
074500           EXIT.
074600
074700*
074800*    ------------------------------------------------------------
074900*    9000 SERIES -- FILE READS AND PAGE HEADING.
075000*    ------------------------------------------------------------
075100*
075200       9010-READ-CART.
075300           READ CART-FILE
075400               AT END
075500                   MOVE 'NO' TO MORE-CART
075600                   MOVE SPACES TO CART-CUSTOMER-ID OF CART-LINE-REC.
075700
075800       9020-READ-TXN.
075900           READ ORDTXN-FILE
076000               AT END
076100                   MOVE 'NO' TO MORE-TXN.
076200
076300       9900-HEADING.
076400           ADD 1 TO C-PCTR.
076500           MOVE C-PCTR TO O-PCTR.
076600           WRITE PRTLINE-ERR
076700               FROM COMPANY-TITLE-LINE
076800                   AFTER ADVANCING PAGE.
076900           WRITE PRTLINE-ERR
077000               FROM ERROR-TITLE
077100                   AFTER ADVANCING 2 LINES.
077200           WRITE PRTLINE-ERR
077300               FROM BLANK-LINE
077400                   AFTER ADVANCING 1 LINE.
