000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             RECOMEND.
000300       AUTHOR.                 ASHLEY LINDQUIST.
000400       INSTALLATION.           LINDQUIST MERCANTILE - DATA CTR.
000500       DATE-WRITTEN.           03/11/1990.
000600       DATE-COMPILED.          03/11/1990.
000700       SECURITY.               COMPANY CONFIDENTIAL - BATCH ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    RECOMEND  --  PRODUCT RECOMMENDATION ENGINE                 *
001200*                                                                *
001300*    FOR EACH CUSTOMER ON THE REQUEST FILE, BUILDS A LIST OF     *
001400*    CANDIDATE PRODUCTS IN A CATEGORY THE CUSTOMER HAS BOUGHT    *
001500*    FROM BEFORE, RANKED BY AVERAGE RATING, AND BACKFILLS WITH   *
001600*    THE CATALOG'S TOP RATED ITEMS WHEN THE LIST COMES UP SHORT  *
001700*    OF THE REQUESTED LIMIT.  IN-MEMORY TABLE SCANS THROUGHOUT.  *
001800*                                                                *
001900******************************************************************
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    03/11/90  AL   ORIGINAL PROGRAM, BUILT OFF THE CATALOG
002400*                   TABLE-LOOKUP SKELETON WE USE SHOP-WIDE.
002500*    07/22/91  AL   CATEGORY-AFFINITY FILTER ADDED -- PREVIOUSLY
002600*                   WE RANKED THE WHOLE CATALOG.
002700*    02/02/92  RK   BACKFILL FROM TOP RATED ADDED WHEN PRIMARY
002800*                   LIST RUNS SHORT OF THE LIMIT.  MKTG MEMO #91.
002900*    12/29/99  AL   Y2K -- WS-RUN-YY NOW CARRIES THE FULL 4 DIGIT
003000*                   YEAR INTERNALLY.                             CR1997
003100*    09/30/01  DW   IN-STOCK TEST TIGHTENED TO STOCK QTY > 0 ON
003200*                   BOTH THE CANDIDATE PASS AND THE BACKFILL.    CR2214
003300*    04/11/03  MT   TIE-BREAK ON BACKFILL NOW REVIEW COUNT
003400*                   DESCENDING PER CATALOG STANDARDS MEMO #103.
003500*
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300
004400           SELECT RECREQ-FILE
004500               ASSIGN TO RECREQ
004600               ORGANIZATION IS LINE SEQUENTIAL.
004700
004800           SELECT CUSTOMER-FILE
004900               ASSIGN TO CUSTMAST
005000               ORGANIZATION IS LINE SEQUENTIAL.
005100
005200           SELECT PRODUCT-FILE
005300               ASSIGN TO PRODMAST
005400               ORGANIZATION IS LINE SEQUENTIAL.
005500
005600           SELECT ORDER-HEADER-FILE
005700               ASSIGN TO ORDRHDR
005800               ORGANIZATION IS LINE SEQUENTIAL.
005900
006000           SELECT ORDER-LINE-FILE
006100               ASSIGN TO ORDRLINE
006200               ORGANIZATION IS LINE SEQUENTIAL.
006300
006400           SELECT RECOMMENDATION-REPORT
006500               ASSIGN TO RECOMPRT
006600               ORGANIZATION IS RECORD SEQUENTIAL.
006700
006800       DATA DIVISION.
006900       FILE SECTION.
007000
007100       FD  RECREQ-FILE
007200           LABEL RECORD IS STANDARD
007300           DATA RECORD IS REC-REQUEST-REC.
007400
007500       01  REC-REQUEST-REC.
007600           05  REC-CUSTOMER-ID         PIC X(6).
007700           05  REC-LIMIT               PIC 9(3).
007750           05  REC-LIMIT-EDIT      REDEFINES REC-LIMIT
007760                                   PIC XXX.
007800           05  FILLER                  PIC X(71).
007900
008000       FD  CUSTOMER-FILE
008100           LABEL RECORD IS STANDARD
008200           DATA RECORD IS CUS-MASTER-REC.
008300       COPY CUSTMAST.
008400
008500       FD  PRODUCT-FILE
008600           LABEL RECORD IS STANDARD
008700           DATA RECORD IS PRD-MASTER-REC.
008800       COPY PRODMAST.
008900
009000       FD  ORDER-HEADER-FILE
009100           LABEL RECORD IS STANDARD
009200           DATA RECORD IS ORH-HEADER-REC.
009300       COPY ORDRHDR.
009400
009500       FD  ORDER-LINE-FILE
009600           LABEL RECORD IS STANDARD
009700           DATA RECORD IS ORL-LINE-REC.
009800       COPY ORDRLINE.
009900
010000       FD  RECOMMENDATION-REPORT
010100           LABEL RECORD IS OMITTED
010200           RECORD CONTAINS 132 CHARACTERS
010300           LINAGE IS 60 WITH FOOTING AT 55
010400           DATA RECORD IS PRTLINE.
010500
010600       01  PRTLINE                     PIC X(132).
010700
010800       WORKING-STORAGE SECTION.
010900
011000       01  WORK-AREA.
011100           05  MORE-REQ            PIC XXX         VALUE 'YES'.
011200           05  WS-FOUND-SW         PIC XXX         VALUE 'NO '.
011300           05  WS-CAT-FOUND-SW     PIC XXX         VALUE 'NO '.
011400           05  WS-DUP-SW           PIC XXX         VALUE 'NO '.
011450           05  FILLER              PIC X(10)       VALUE SPACES.
011500
011600       77  WS-CUS-CTR              PIC 9(5)        VALUE ZERO COMP.
011700       77  WS-PRD-CTR              PIC 9(5)        VALUE ZERO COMP.
011800       77  WS-ORH-CTR              PIC 9(5)        VALUE ZERO COMP.
011900       77  WS-ORL-CTR              PIC 9(5)        VALUE ZERO COMP.
012000       77  WS-CUS-SUB              PIC 9(5)        VALUE ZERO COMP.
012100       77  WS-PRD-SUB              PIC 9(5)        VALUE ZERO COMP.
012200       77  WS-SUB1                 PIC 9(5)        VALUE ZERO COMP.
012300       77  WS-SUB2                 PIC 9(5)        VALUE ZERO COMP.
012400       77  WS-SUB3                 PIC 9(5)        VALUE ZERO COMP.
012500       77  WS-PUR-CTR              PIC 9(5)        VALUE ZERO COMP.
012600       77  WS-CAT-CTR              PIC 9(5)        VALUE ZERO COMP.
012700       77  WS-CAND-CTR             PIC 9(5)        VALUE ZERO COMP.
012800       77  WS-REC-CTR              PIC 9(5)        VALUE ZERO COMP.
012900       77  WS-TOP-CTR              PIC 9(5)        VALUE ZERO COMP.
013000       77  C-PCTR                  PIC 99          VALUE ZERO COMP.
013100
013200       01  WS-RUN-DATE-NUM         PIC 9(6).
013300       01  WS-RUN-DATE-GRP         REDEFINES WS-RUN-DATE-NUM.
013400           05  WS-RUN-YY           PIC 99.
013500           05  WS-RUN-MM           PIC 99.
013600           05  WS-RUN-DD           PIC 99.
013700
013800*
013900*    PUR-TABLE HOLDS THE DISTINCT PRODUCT ID'S AND CATEGORIES
014000*    THE CUSTOMER HAS ALREADY BOUGHT.  CAT-TABLE HOLDS JUST THE
014100*    DISTINCT CATEGORY NAMES OUT OF PUR-TABLE, ONE ENTRY PER
014200*    CATEGORY NO MATTER HOW MANY PRODUCTS FALL UNDER IT.
014300*
014400       01  PUR-TABLE.
014500           05  PUR-ENTRY OCCURS 50 TIMES
014600                   INDEXED BY PUR-IDX.
014700               10  PUR-PRODUCT-ID      PIC X(6).
014800               10  PUR-CATEGORY        PIC X(20).
014900
015000       01  CAT-TABLE.
015100           05  CAT-ENTRY OCCURS 20 TIMES
015200                   INDEXED BY CAT-IDX.
015300               10  CAT-NAME            PIC X(20).
015400
015500*
015600*    CAND-TABLE HOLDS THE CANDIDATE PRODUCTS BEFORE AND AFTER
015700*    THE EXCHANGE SORT.  CAND-AVG-RATING IS LOADED FROM
015800*    WS-AVG-WORK, COMPUTED BELOW, ONE CANDIDATE AT A TIME.
015900*
016000*
016100       01  CAND-TABLE.
016200           05  CAND-ENTRY OCCURS 300 TIMES
016300                   INDEXED BY CAND-IDX.
016400               10  CAND-PRODUCT-ID     PIC X(6).
016500               10  CAND-PRODUCT-NAME   PIC X(40).
016600               10  CAND-AVG-RATING     PIC 9(1)V9.
016700               10  CAND-REVIEW-CTR     PIC S9(5).
016800
016900       01  WS-AVG-WORK             PIC 9(1)V9      VALUE ZERO.
017000       01  WS-AVG-WORK-R2          REDEFINES WS-AVG-WORK
017100                                   PIC 99.
017200
017300       01  REC-TABLE.
017400           05  REC-ENTRY OCCURS 300 TIMES
017500                   INDEXED BY REC-IDX.
017600               10  REC-PRODUCT-ID      PIC X(6).
017700
017800       01  PRD-TABLE.
017900           05  PRD-ENTRY OCCURS 300 TIMES
018000                   INDEXED BY PRD-IDX.
018100               10  PRD-MASTER-REC.
018200       COPY PRODMAST.
018300
018400       01  CUS-TABLE.
018500           05  CUS-ENTRY OCCURS 300 TIMES
018600                   INDEXED BY CUS-IDX.
018700               10  CUS-MASTER-REC.
018800       COPY CUSTMAST.
018900
019000       01  ORH-TABLE.
019100           05  ORH-ENTRY OCCURS 1000 TIMES
019200                   INDEXED BY ORH-IDX.
019300               10  ORH-HEADER-REC.
019400       COPY ORDRHDR.
019500
019600       01  ORL-TABLE.
019700           05  ORL-ENTRY OCCURS 3000 TIMES
019800                   INDEXED BY ORL-IDX.
019900               10  ORL-LINE-REC.
020000       COPY ORDRLINE.
020100
020200       01  HOLD-AREA.
020300           05  HOLD-PRODUCT-ID     PIC X(6).
020400           05  HOLD-PRODUCT-NAME   PIC X(40).
020500           05  HOLD-AVG-RATING     PIC 9(1)V9.
020600           05  HOLD-REVIEW-CTR     PIC S9(5).
020700
020800       01  COMPANY-TITLE.
020900           05  FILLER              PIC X(6)    VALUE 'DATE:'.
021000           05  O-MONTH             PIC 99.
021100           05  FILLER              PIC X       VALUE '/'.
021200           05  O-DAY               PIC 99.
021300           05  FILLER              PIC X       VALUE '/'.
021400           05  O-YEAR              PIC 99.
021500           05  FILLER              PIC X(38)   VALUE SPACES.
021600           05  FILLER              PIC X(25)   VALUE
021700                   'RECOMMENDATION LIST'.
021800           05  FILLER              PIC X(39)   VALUE SPACES.
021900           05  FILLER              PIC X(6)    VALUE 'PAGE:'.
022000           05  O-PCTR              PIC Z9.
022100
022200       01  CUSTOMER-TITLE.
022300           05  FILLER              PIC X(13)   VALUE 'CUSTOMER ID:'.
022400           05  O-CUSTOMER-ID       PIC X(6).
022500           05  FILLER              PIC X(113)  VALUE SPACES.
022600
022700       01  DETAIL-TITLE.
022800           05  FILLER              PIC X(5)    VALUE 'RANK'.
022900           05  FILLER              PIC X(5)    VALUE SPACES.
023000           05  FILLER              PIC X(9)    VALUE 'PRODUCT'.
023100           05  FILLER              PIC X(5)    VALUE SPACES.
023200           05  FILLER              PIC X(25)   VALUE 'PRODUCT NAME'.
023300           05  FILLER              PIC X(14)   VALUE 'AVERAGE RATING'.
023400           05  FILLER              PIC X(69)   VALUE SPACES.
023500
023600       01  DETAIL-LINE.
023700           05  O-RANK              PIC Z9.
023800           05  FILLER              PIC X(8)    VALUE SPACES.
023900           05  O-PRODUCT-ID        PIC X(6).
024000           05  FILLER              PIC X(4)    VALUE SPACES.
024100           05  O-PRODUCT-NAME      PIC X(40).
024200           05  O-AVG-RATING        PIC 9.9.
024300           05  FILLER              PIC X(69)   VALUE SPACES.
024400
024500       01  NONE-LINE.
024600           05  FILLER              PIC X(36)   VALUE SPACES.
024700           05  FILLER              PIC X(35)   VALUE
024800                   'NO RECOMMENDATIONS FOR THIS CUSTOMER'.
024900           05  FILLER              PIC X(61)   VALUE SPACES.
025000
025100       01  BLANK-LINE.
025200           05  FILLER              PIC X(132)  VALUE SPACES.
025300
025400       PROCEDURE DIVISION.
025500
025600       0000-RECOMEND.
025700           PERFORM 1000-INIT.
025800           PERFORM 2000-MAINLINE
025900               UNTIL MORE-REQ = 'NO'.
026000           PERFORM 3000-CLOSING.
026100           STOP RUN.
026200
026300*
026400*    ------------------------------------------------------------
026500*    1000 SERIES -- OPEN, LOAD THE LOOKUP TABLES.
026600*    ------------------------------------------------------------
026700*
026800       1000-INIT.
026900           ACCEPT WS-RUN-DATE-NUM FROM DATE.
027000           MOVE WS-RUN-MM TO O-MONTH.
027100           MOVE WS-RUN-DD TO O-DAY.
027200           MOVE WS-RUN-YY TO O-YEAR.
027300
027400           OPEN INPUT CUSTOMER-FILE.
027500           PERFORM 1100-LOAD-CUSTOMERS
027600               UNTIL WS-FOUND-SW = 'EOF'.
027700           CLOSE CUSTOMER-FILE.
027800
027900           OPEN INPUT PRODUCT-FILE.
028000           MOVE 'NO ' TO WS-FOUND-SW.
028100           PERFORM 1200-LOAD-PRODUCTS
028200               UNTIL WS-FOUND-SW = 'EOF'.
028300           CLOSE PRODUCT-FILE.
028400
028500           OPEN INPUT ORDER-HEADER-FILE.
028600           MOVE 'NO ' TO WS-FOUND-SW.
028700           PERFORM 1300-LOAD-HEADERS
028800               UNTIL WS-FOUND-SW = 'EOF'.
028900           CLOSE ORDER-HEADER-FILE.
029000
029100           OPEN INPUT ORDER-LINE-FILE.
029200           MOVE 'NO ' TO WS-FOUND-SW.
029300           PERFORM 1400-LOAD-LINES
029400               UNTIL WS-FOUND-SW = 'EOF'.
029500           CLOSE ORDER-LINE-FILE.
029600
029700           OPEN INPUT RECREQ-FILE.
029800           OPEN OUTPUT RECOMMENDATION-REPORT.
029900
030000           PERFORM 9000-READ.
030100           PERFORM 9900-HEADING.
030200
030300       1100-LOAD-CUSTOMERS.
030400           READ CUSTOMER-FILE
030500               AT END
030600                   MOVE 'EOF' TO WS-FOUND-SW
030700                   GO TO 1100-EXIT.
030800           ADD 1 TO WS-CUS-CTR.
030900           MOVE CUS-MASTER-REC TO CUS-ENTRY(WS-CUS-CTR).
031000       1100-EXIT.
031100           EXIT.
031200
031300       1200-LOAD-PRODUCTS.
031400           READ PRODUCT-FILE
031500               AT END
031600                   MOVE 'EOF' TO WS-FOUND-SW
031700                   GO TO 1200-EXIT.
031800           ADD 1 TO WS-PRD-CTR.
031900           MOVE PRD-MASTER-REC TO PRD-ENTRY(WS-PRD-CTR).
032000       1200-EXIT.
032100           EXIT.
032200
032300       1300-LOAD-HEADERS.
032400           READ ORDER-HEADER-FILE
032500               AT END
032600                   MOVE 'EOF' TO WS-FOUND-SW
032700                   GO TO 1300-EXIT.
032800           ADD 1 TO WS-ORH-CTR.
032900           MOVE ORH-HEADER-REC TO ORH-ENTRY(WS-ORH-CTR).
033000       1300-EXIT.
033100           EXIT.
033200
033300       1400-LOAD-LINES.
033400           READ ORDER-LINE-FILE
033500               AT END
033600                   MOVE 'EOF' TO WS-FOUND-SW
033700                   GO TO 1400-EXIT.
033800           ADD 1 TO WS-ORL-CTR.
033900           MOVE ORL-LINE-REC TO ORL-ENTRY(WS-ORL-CTR).
034000       1400-EXIT.
034100           EXIT.
034200
034300*
034400*    ------------------------------------------------------------
034500*    2000 SERIES -- BUILD AND RANK THE RECOMMENDATION LIST.
034600*    ------------------------------------------------------------
034700*
034800       2000-MAINLINE.
034850           MOVE ZERO TO WS-PUR-CTR WS-CAT-CTR WS-CAND-CTR
034860               WS-REC-CTR.
034870*
034880*    A REQUEST LINE WITH A BLANK OR ZERO LIMIT FIELD DEFAULTS TO
034890*    10 RECOMMENDATIONS, THE SAME AS A MISSING PARM ON SALESRPT'S
034895*    PARAMETER FILE DEFAULTS THE BEST SELLER CUTOFF.
034900*
034910           IF REC-LIMIT-EDIT NOT NUMERIC
034920               OR REC-LIMIT = ZERO
034930               MOVE 010 TO REC-LIMIT
034940           END-IF.
035000           MOVE REC-CUSTOMER-ID TO O-CUSTOMER-ID.
035200
035300           PERFORM 2100-PURCHASED-SET THRU 2100-EXIT.
035400           PERFORM 2200-CANDIDATES THRU 2200-EXIT.
035500           PERFORM 2300-RANK THRU 2300-EXIT.
035600           PERFORM 2400-BACKFILL THRU 2400-EXIT.
035700           PERFORM 2500-PRINT-LIST THRU 2500-EXIT.
035800
035900           PERFORM 9000-READ.
036000
036100*
036200*    2100-PURCHASED-SET WALKS THE CUSTOMER'S DELIVERED ORDERS AND
036300*    BUILDS THE LIST OF PRODUCTS ALREADY BOUGHT, AND THE LIST OF
036400*    CATEGORIES THOSE PRODUCTS FALL UNDER -- TWO TABLES SO THE
036500*    CANDIDATE PASS CAN TEST CATEGORY MEMBERSHIP WITHOUT RE-SCANNING
036600*    EVERY ORDER LINE AGAIN.
036650*
036700       2100-PURCHASED-SET.
036800           MOVE ZERO TO WS-SUB1.
036900           PERFORM 2110-CHECK-ONE-ORDER
037000               VARYING WS-SUB1 FROM 1 BY 1
037100                   UNTIL WS-SUB1 > WS-ORH-CTR.
037200       2100-EXIT.
037300           EXIT.
037400
037500       2110-CHECK-ONE-ORDER.
037600           IF ORH-CUSTOMER-ID(WS-SUB1) EQUAL TO REC-CUSTOMER-ID
037700               AND ORH-IS-DELIVERED(WS-SUB1)
037800               MOVE ZERO TO WS-SUB2
037900               PERFORM 2120-CHECK-ONE-LINE
038000                   VARYING WS-SUB2 FROM 1 BY 1
038100                       UNTIL WS-SUB2 > WS-ORL-CTR
038200           END-IF.
038300
038400       2120-CHECK-ONE-LINE.
038500           IF OL-ORDER-ID(WS-SUB2) EQUAL TO ORH-ORDER-ID(WS-SUB1)
038600               PERFORM 2130-ADD-PURCHASED
038700           END-IF.
038800
038900       2130-ADD-PURCHASED.
039000           MOVE 'NO ' TO WS-DUP-SW.
039100           MOVE ZERO TO WS-SUB3.
039200           PERFORM 2131-CHECK-DUP-PRODUCT
039300               VARYING WS-SUB3 FROM 1 BY 1
039400                   UNTIL WS-SUB3 > WS-PUR-CTR
039500                   OR WS-DUP-SW = 'YES'.
039600           IF WS-DUP-SW = 'NO '
039700               PERFORM 8200-FIND-PRODUCT THRU 8200-EXIT
039800               IF WS-FOUND-SW = 'YES'
039900                   ADD 1 TO WS-PUR-CTR
040000                   MOVE OL-PRODUCT-ID(WS-SUB2) TO
040100                       PUR-PRODUCT-ID(WS-PUR-CTR)
040200                   MOVE PRD-PRODUCT-CATEGORY(WS-PRD-SUB) TO
040300                       PUR-CATEGORY(WS-PUR-CTR)
040400                   PERFORM 2140-ADD-CATEGORY
040500               END-IF
040600           END-IF.
040700
040800       2131-CHECK-DUP-PRODUCT.
040900           IF PUR-PRODUCT-ID(WS-SUB3) EQUAL TO OL-PRODUCT-ID(WS-SUB2)
041000               MOVE 'YES' TO WS-DUP-SW
041100           END-IF.
041200
041300       2140-ADD-CATEGORY.
041400           MOVE 'NO ' TO WS-CAT-FOUND-SW.
041500           MOVE ZERO TO WS-SUB3.
041600           PERFORM 2141-CHECK-ONE-CATEGORY
041700               VARYING WS-SUB3 FROM 1 BY 1
041800                   UNTIL WS-SUB3 > WS-CAT-CTR
041900                   OR WS-CAT-FOUND-SW = 'YES'.
042000           IF WS-CAT-FOUND-SW = 'NO '
042100               ADD 1 TO WS-CAT-CTR
042200               MOVE PRD-PRODUCT-CATEGORY(WS-PRD-SUB) TO
042300                   CAT-NAME(WS-CAT-CTR)
042400           END-IF.
042500
042600       2141-CHECK-ONE-CATEGORY.
042700           IF CAT-NAME(WS-SUB3) EQUAL TO
042800                   PRD-PRODUCT-CATEGORY(WS-PRD-SUB)
042900               MOVE 'YES' TO WS-CAT-FOUND-SW
043000           END-IF.
043100
043200*
043300*    2200-CANDIDATES SCANS THE WHOLE CATALOG TABLE, PRODUCT BY
043400*    PRODUCT, TESTING FOR CATEGORY MEMBERSHIP, NOT-ALREADY-BOUGHT,
043500*    AND IN-STOCK BEFORE A PRODUCT MAKES THE CANDIDATE LIST.
043600*
043700       2200-CANDIDATES.
043800           MOVE ZERO TO WS-SUB1.
043900           PERFORM 2210-CHECK-ONE-PRODUCT
044000               VARYING WS-SUB1 FROM 1 BY 1
044100                   UNTIL WS-SUB1 > WS-PRD-CTR.
044200       2200-EXIT.
044300           EXIT.
044400
044500       2210-CHECK-ONE-PRODUCT.
044600           IF PRD-STOCK-QTY(WS-SUB1) > ZERO
044700               MOVE 'NO ' TO WS-DUP-SW
044800               MOVE ZERO TO WS-SUB2
044900               PERFORM 2220-CHECK-PURCHASED
045000                   VARYING WS-SUB2 FROM 1 BY 1
045100                       UNTIL WS-SUB2 > WS-PUR-CTR
045200                       OR WS-DUP-SW = 'YES'
045300               IF WS-DUP-SW = 'NO '
045400                   MOVE 'NO ' TO WS-CAT-FOUND-SW
045500                   MOVE ZERO TO WS-SUB3
045600                   PERFORM 2230-CHECK-CATEGORY
045700                       VARYING WS-SUB3 FROM 1 BY 1
045800                           UNTIL WS-SUB3 > WS-CAT-CTR
045900                           OR WS-CAT-FOUND-SW = 'YES'
046000                   IF WS-CAT-FOUND-SW = 'YES'
046100                       PERFORM 2240-ADD-CANDIDATE
046200                   END-IF
046300               END-IF
046400           END-IF.
046500
046600       2220-CHECK-PURCHASED.
046700           IF PUR-PRODUCT-ID(WS-SUB2) EQUAL TO PRD-PRODUCT-ID(WS-SUB1)
046800               MOVE 'YES' TO WS-DUP-SW
046900           END-IF.
047000
047100       2230-CHECK-CATEGORY.
047200           IF CAT-NAME(WS-SUB3) EQUAL TO PRD-PRODUCT-CATEGORY(WS-SUB1)
047300               MOVE 'YES' TO WS-CAT-FOUND-SW
047400           END-IF.
047500
047600       2240-ADD-CANDIDATE.
047700           ADD 1 TO WS-CAND-CTR.
047800           MOVE PRD-PRODUCT-ID(WS-SUB1) TO
047900               CAND-PRODUCT-ID(WS-CAND-CTR).
048000           MOVE PRD-PRODUCT-NAME(WS-SUB1) TO
048100               CAND-PRODUCT-NAME(WS-CAND-CTR).
048200           MOVE PRD-REVIEW-CTR(WS-SUB1) TO
048300               CAND-REVIEW-CTR(WS-CAND-CTR).
048400           IF PRD-REVIEW-CTR(WS-SUB1) > ZERO
048500               COMPUTE WS-AVG-WORK ROUNDED =
048600                   PRD-RATING-TOT(WS-SUB1) / PRD-REVIEW-CTR(WS-SUB1)
048700           ELSE
048800               MOVE ZERO TO WS-AVG-WORK
048900           END-IF.
049000           MOVE WS-AVG-WORK TO CAND-AVG-RATING(WS-CAND-CTR).
049100
049200*
049300*    2300-RANK IS A PLAIN EXCHANGE SORT, DESCENDING BY AVERAGE
049400*    RATING -- NO SORT VERB USED HERE, SWAP IN PLACE THE SAME
049500*    IDIOM WE USE IN THE OTHER CATALOG PROGRAMS.
049600*
049700       2300-RANK.
049800           IF WS-CAND-CTR > 1
049900               PERFORM 2310-ONE-PASS
050000                   VARYING WS-SUB1 FROM 1 BY 1
050100                       UNTIL WS-SUB1 > WS-CAND-CTR
050200           END-IF.
050300       2300-EXIT.
050400           EXIT.
050500
050600       2310-ONE-PASS.
050700           MOVE 1 TO WS-SUB2.
050800           PERFORM 2320-COMPARE-SWAP
050900               VARYING WS-SUB2 FROM 1 BY 1
051000                   UNTIL WS-SUB2 > WS-CAND-CTR.
051100
051200       2320-COMPARE-SWAP.
051300           IF WS-SUB2 < WS-CAND-CTR
051400               IF CAND-AVG-RATING(WS-SUB2) <
051500                       CAND-AVG-RATING(WS-SUB2 + 1)
051600                   PERFORM 2330-SWAP-ENTRIES
051700               END-IF
051800           END-IF.
051900
052000       2330-SWAP-ENTRIES.
052100           MOVE CAND-ENTRY(WS-SUB2) TO HOLD-AREA.
052200           MOVE CAND-ENTRY(WS-SUB2 + 1) TO CAND-ENTRY(WS-SUB2).
052300           MOVE HOLD-AREA TO CAND-ENTRY(WS-SUB2 + 1).
052400
052500*
052600*    2400-BACKFILL TOPS UP THE LIST FROM THE CATALOG'S BEST
052700*    RATED IN-STOCK PRODUCTS WHEN THE PRIMARY LIST CAME UP
052800*    SHORT, SKIPPING ANYTHING ALREADY PURCHASED OR ALREADY
052900*    RECOMMENDED.
053000*
053100       2400-BACKFILL.
053200           MOVE ZERO TO WS-REC-CTR.
053300           IF WS-CAND-CTR NOT > REC-LIMIT
053400               MOVE WS-CAND-CTR TO WS-REC-CTR
053500               PERFORM 2410-COPY-CANDIDATE
053600                   VARYING WS-SUB1 FROM 1 BY 1
053700                       UNTIL WS-SUB1 > WS-CAND-CTR
053800               IF WS-REC-CTR < REC-LIMIT
053900                   PERFORM 9400-TOP-RATED THRU 9400-EXIT
054000               END-IF
054100           ELSE
054200               MOVE REC-LIMIT TO WS-REC-CTR
054300               PERFORM 2410-COPY-CANDIDATE
054400                   VARYING WS-SUB1 FROM 1 BY 1
054500                       UNTIL WS-SUB1 > REC-LIMIT
054600           END-IF.
054700       2400-EXIT.
054800           EXIT.
054900
055000       2410-COPY-CANDIDATE.
055100           MOVE CAND-PRODUCT-ID(WS-SUB1) TO REC-PRODUCT-ID(WS-SUB1).
055200
055300*
055400*    2500-PRINT-LIST WRITES THE RANKED REPORT LINES FOR THIS
055500*    CUSTOMER, OR A "NO RECOMMENDATIONS" LINE WHEN THE LIST IS
055600*    EMPTY.
055700*
055800       2500-PRINT-LIST.
055900           IF WS-REC-CTR = ZERO
056000               WRITE PRTLINE FROM NONE-LINE
056100                   AFTER ADVANCING 1 LINE
056200           ELSE
056300               MOVE ZERO TO WS-SUB1
056400               PERFORM 2510-PRINT-ONE
056500                   VARYING WS-SUB1 FROM 1 BY 1
056600                       UNTIL WS-SUB1 > WS-REC-CTR
056700           END-IF.
056800       2500-EXIT.
056900           EXIT.
057000
057100*
057150*    CAND-TABLE IS ALREADY INDEX-SYNCHRONIZED WITH REC-TABLE --
057160*    2410-COPY-CANDIDATE AND 9420-APPEND-ONE BOTH LAND A CANDIDATE
057170*    AND ITS RECOMMENDATION AT THE SAME SUBSCRIPT -- SO THE PRINT
057180*    STEP MOVES STRAIGHT OUT OF CAND-TABLE, NO RE-LOOKUP NEEDED.
057190*
057200       2510-PRINT-ONE.
057300           MOVE WS-SUB1 TO O-RANK.
057400           MOVE REC-PRODUCT-ID(WS-SUB1) TO O-PRODUCT-ID.
057500           MOVE CAND-PRODUCT-NAME(WS-SUB1) TO O-PRODUCT-NAME.
057600           MOVE CAND-AVG-RATING(WS-SUB1) TO O-AVG-RATING.
057700           WRITE PRTLINE FROM DETAIL-LINE
057800               AFTER ADVANCING 1 LINE
057900                   AT EOP
057950                       PERFORM 9900-HEADING.
059700
059800*
059900*    ------------------------------------------------------------
060000*    3000 SERIES -- CLOSING.
060100*    ------------------------------------------------------------
060200*
060300       3000-CLOSING.
060400           CLOSE RECREQ-FILE.
060500           CLOSE RECOMMENDATION-REPORT.
060600
060700*
060800*    ------------------------------------------------------------
060900*    8000 SERIES -- TABLE SEARCHES.
061000*    ------------------------------------------------------------
061100*
061200       8200-FIND-PRODUCT.
061300           MOVE 'NO ' TO WS-FOUND-SW.
061400           MOVE ZERO TO WS-PRD-SUB.
061500           PERFORM 8200A-SEARCH-ONE
061600               VARYING WS-PRD-SUB FROM 1 BY 1
061700                   UNTIL WS-PRD-SUB > WS-PRD-CTR
061800                   OR WS-FOUND-SW = 'YES'.
061900       8200-EXIT.
062000           EXIT.
062100
062200       8200A-SEARCH-ONE.
062300           IF PRD-PRODUCT-ID(WS-PRD-SUB) EQUAL TO
062400                   OL-PRODUCT-ID(WS-SUB2)
062500               MOVE 'YES' TO WS-FOUND-SW
062600           END-IF.
062700
062800*
062900*    ------------------------------------------------------------
063000*    9000 SERIES -- FILE READS, PAGE HEADINGS, TOP-RATED BACKFILL.
063100*    ------------------------------------------------------------
063200*
063300       9000-READ.
063400           READ RECREQ-FILE
063500               AT END
063600                   MOVE 'NO' TO MORE-REQ.
063700
063800       9900-HEADING.
063900           ADD 1 TO C-PCTR.
064000           MOVE C-PCTR TO O-PCTR.
064100           WRITE PRTLINE
064200               FROM COMPANY-TITLE
064300                   AFTER ADVANCING PAGE.
064400           WRITE PRTLINE
064500               FROM CUSTOMER-TITLE
064600                   AFTER ADVANCING 1 LINE.
064700           WRITE PRTLINE
064800               FROM DETAIL-TITLE
064900                   AFTER ADVANCING 2 LINES.
065000
065100*
065200*    9400-TOP-RATED REBUILDS CAND-TABLE AS THE FULL CATALOG'S
065300*    IN-STOCK PRODUCTS, RE-RANKS IT, THEN APPENDS ENTRIES TO THE
065400*    RECOMMENDATION LIST -- SKIPPING ANYTHING ALREADY PURCHASED
065500*    OR ALREADY RECOMMENDED -- UNTIL THE LIMIT IS REACHED.
065600*
065700       9400-TOP-RATED.
065800           MOVE ZERO TO WS-TOP-CTR.
065900           MOVE ZERO TO WS-SUB1.
066000           PERFORM 9410-CHECK-ONE-PRODUCT
066100               VARYING WS-SUB1 FROM 1 BY 1
066200                   UNTIL WS-SUB1 > WS-PRD-CTR.
066300
066320           PERFORM 9415-SORT-TOP-RATED THRU 9415-EXIT.
066340
066400           MOVE ZERO TO WS-SUB1.
066500           PERFORM 9420-APPEND-ONE
066600               VARYING WS-SUB1 FROM 1 BY 1
066700                   UNTIL WS-SUB1 > WS-TOP-CTR
066800                   OR WS-REC-CTR = REC-LIMIT.
066900       9400-EXIT.
067000           EXIT.
067020*
067040*    9415-SORT-TOP-RATED RANKS THE REBUILT CAND-TABLE BEFORE
067050*    9420-APPEND-ONE WALKS IT -- AVERAGE RATING DESCENDING, TIES
067060*    BROKEN BY REVIEW COUNT DESCENDING, PER THE BACKFILL RULE.
067070*    SAME EXCHANGE SORT IDIOM AS 2300-RANK, OVER WS-TOP-CTR
067080*    ENTRIES INSTEAD OF WS-CAND-CTR.
067090*
067095       9415-SORT-TOP-RATED.
067100           IF WS-TOP-CTR > 1
067110               PERFORM 9416-ONE-PASS
067120                   VARYING WS-SUB1 FROM 1 BY 1
067130                       UNTIL WS-SUB1 > WS-TOP-CTR
067140           END-IF.
067150       9415-EXIT.
067160           EXIT.
067170
067180       9416-ONE-PASS.
067190           MOVE 1 TO WS-SUB2.
067200           PERFORM 9417-COMPARE-SWAP
067210               VARYING WS-SUB2 FROM 1 BY 1
067220                   UNTIL WS-SUB2 > WS-TOP-CTR.
067230
067240       9417-COMPARE-SWAP.
067250           IF WS-SUB2 < WS-TOP-CTR
067260               IF CAND-AVG-RATING(WS-SUB2) <
067270                       CAND-AVG-RATING(WS-SUB2 + 1)
067280                   PERFORM 9418-SWAP-ENTRIES
067290               ELSE
067300                   IF CAND-AVG-RATING(WS-SUB2) =
067310                           CAND-AVG-RATING(WS-SUB2 + 1)
067320                       AND CAND-REVIEW-CTR(WS-SUB2) <
067330                               CAND-REVIEW-CTR(WS-SUB2 + 1)
067340                       PERFORM 9418-SWAP-ENTRIES
067350                   END-IF
067360               END-IF
067370           END-IF.
067380
067390       9418-SWAP-ENTRIES.
067400           MOVE CAND-ENTRY(WS-SUB2) TO HOLD-AREA.
067410           MOVE CAND-ENTRY(WS-SUB2 + 1) TO CAND-ENTRY(WS-SUB2).
067420           MOVE HOLD-AREA TO CAND-ENTRY(WS-SUB2 + 1).
068000
068100       9410-CHECK-ONE-PRODUCT.
068200           IF PRD-STOCK-QTY(WS-SUB1) > ZERO
068300               ADD 1 TO WS-TOP-CTR
068400               MOVE PRD-PRODUCT-ID(WS-SUB1) TO
068500                   CAND-PRODUCT-ID(WS-TOP-CTR)
068600               MOVE PRD-PRODUCT-NAME(WS-SUB1) TO
068700                   CAND-PRODUCT-NAME(WS-TOP-CTR)
068800               MOVE PRD-REVIEW-CTR(WS-SUB1) TO
068900                   CAND-REVIEW-CTR(WS-TOP-CTR)
069000               IF PRD-REVIEW-CTR(WS-SUB1) > ZERO
069100                   COMPUTE WS-AVG-WORK ROUNDED =
069200                       PRD-RATING-TOT(WS-SUB1) /
069300                           PRD-REVIEW-CTR(WS-SUB1)
069400               ELSE
069500                   MOVE ZERO TO WS-AVG-WORK
069600               END-IF
069700               MOVE WS-AVG-WORK TO CAND-AVG-RATING(WS-TOP-CTR)
069800           END-IF.
069900
070000       9420-APPEND-ONE.
070100           MOVE 'NO ' TO WS-DUP-SW.
070200           MOVE ZERO TO WS-SUB2.
070300           PERFORM 9421-CHECK-PURCHASED
070400               VARYING WS-SUB2 FROM 1 BY 1
070500                   UNTIL WS-SUB2 > WS-PUR-CTR
070600                   OR WS-DUP-SW = 'YES'.
070700           IF WS-DUP-SW = 'NO '
070800               MOVE ZERO TO WS-SUB3
070900               PERFORM 9422-CHECK-RECOMMENDED
071000                   VARYING WS-SUB3 FROM 1 BY 1
071100                       UNTIL WS-SUB3 > WS-REC-CTR
071200                       OR WS-DUP-SW = 'YES'
071300           END-IF.
071400           IF WS-DUP-SW = 'NO '
071500               ADD 1 TO WS-REC-CTR
071600               MOVE CAND-PRODUCT-ID(WS-SUB1) TO
071700                   REC-PRODUCT-ID(WS-REC-CTR)
071800               MOVE CAND-ENTRY(WS-SUB1) TO
071900                   CAND-ENTRY(WS-REC-CTR)
072000           END-IF.
072100
072200       9421-CHECK-PURCHASED.
072300           IF PUR-PRODUCT-ID(WS-SUB2) EQUAL TO
072400                   CAND-PRODUCT-ID(WS-SUB1)
072500               MOVE 'YES' TO WS-DUP-SW
072600           END-IF.
072700
072800       9422-CHECK-RECOMMENDED.
072900           IF REC-PRODUCT-ID(WS-SUB3) EQUAL TO
073000                   CAND-PRODUCT-ID(WS-SUB1)
073100               MOVE 'YES' TO WS-DUP-SW
073200           END-IF.
