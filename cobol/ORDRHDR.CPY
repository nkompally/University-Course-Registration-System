000100******************************************************************
000200*                                                                *
000300*    ORDRHDR.CPY  --  ORDER HEADER RECORD LAYOUT                 *
000400*                                                                *
000500*    USED BY ORDPLACE, REVIEWAG, RECOMEND AND SALESRPT.  RECORD  *
000600*    IS KEPT ON ORDER-HEADER-FILE, ONE ORDER PER LINE.           *
000700*                                                                *
000800******************************************************************
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    07/09/99  AL   ORIGINAL LAYOUT.
001300*    11/03/99  AL   ORH-ORDER-STATUS WIDENED TO X(10) TO HOLD
001400*                   'CONFIRMED' AND 'PROCESSING' IN FULL.
001500*    02/14/00  AL   ADDED ORH-TOTAL-ITEMS FOR THE PACKING SLIP
001600*                   COUNT REQUESTED BY THE WAREHOUSE.
001700*
001800    01  ORH-HEADER-REC.
001900        05  ORH-ORDER-ID            PIC X(9).
002000        05  ORH-ORDER-ID-PARTS      REDEFINES ORH-ORDER-ID.
002100            10  ORH-ORDER-PREFIX    PIC X(3).
002200            10  ORH-ORDER-SEQ-NO    PIC 9(6).
002300        05  ORH-CUSTOMER-ID         PIC X(6).
002400        05  ORH-TOTAL-AMOUNT        PIC S9(9)V99.
002500        05  ORH-ORDER-STATUS        PIC X(10).
002600            88  ORH-IS-PENDING      VALUE 'PENDING'.
002700            88  ORH-IS-CONFIRMED    VALUE 'CONFIRMED'.
002800            88  ORH-IS-PROCESSING   VALUE 'PROCESSING'.
002900            88  ORH-IS-SHIPPED      VALUE 'SHIPPED'.
003000            88  ORH-IS-DELIVERED    VALUE 'DELIVERED'.
003100            88  ORH-IS-CANCELLED    VALUE 'CANCELLED'.
003200        05  ORH-SHIPPING-ADDRESS    PIC X(60).
003300        05  ORH-PAYMENT-METHOD      PIC X(20).
003400        05  ORH-TOTAL-ITEMS         PIC S9(5).
003500        05  FILLER                  PIC X(10).
