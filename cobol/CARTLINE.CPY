000100******************************************************************
000200*                                                                *
000300*    CARTLINE.CPY  --  SHOPPING CART LINE RECORD LAYOUT           *
000400*                                                                *
000500*    USED BY ORDPLACE ONLY.  RECORD IS KEPT ON CART-FILE, ONE    *
000600*    CART LINE PER LINE, PRE-SORTED BY CART-CUSTOMER-ID SO A     *
000700*    GROUP OF CONSECUTIVE LINES BELONGS TO ONE CUSTOMER'S CART.  *
000800*                                                                *
000900******************************************************************
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    07/09/99  AL   ORIGINAL LAYOUT.
001400*    02/14/00  AL   ADDED CART-DISCOUNT-PCT SO LINE-LEVEL
001500*                   DISCOUNTS NO LONGER RIDE ALONG AS A
001600*                   SEPARATE TRANSACTION.
001700*
001800    01  CART-LINE-REC.
001900        05  CART-CUSTOMER-ID        PIC X(6).
002000        05  CART-PRODUCT-ID         PIC X(6).
002100        05  CART-QUANTITY           PIC S9(5).
002200        05  CART-DISCOUNT-PCT       PIC S9(3)V99.
002300        05  FILLER                  PIC X(20).
