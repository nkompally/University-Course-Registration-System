000100******************************************************************
000200*                                                                *
000300*    ORDRCTL.CPY  --  ORDER NUMBER RUN-CONTROL RECORD             *
000400*                                                                *
000500*    USED BY ORDPLACE ONLY.  SINGLE-RECORD FILE THAT CARRIES     *
000600*    THE LAST ORDER SEQUENCE NUMBER USED, SO THE NUMBER NEVER    *
000700*    RESETS AND NEVER REPEATS ACROSS SEPARATE BATCH RUNS.        *
000800*                                                                *
000900******************************************************************
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    11/03/99  AL   ORIGINAL LAYOUT.  SEEDED AT 001000 BY OPS
001400*                   WHEN THE FILE IS FIRST CREATED.
001500*
001600    01  ORC-CONTROL-REC.
001700        05  ORC-LAST-SEQ-NO         PIC 9(6).
001800        05  FILLER                  PIC X(20).
