000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             REVIEWAG.
000300       AUTHOR.                 ASHLEY LINDQUIST.
000400       INSTALLATION.           LINDQUIST MERCANTILE - DATA CTR.
000500       DATE-WRITTEN.           01/28/1989.
000600       DATE-COMPILED.          01/04/1989.
000700       SECURITY.               COMPANY CONFIDENTIAL - BATCH ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    REVIEWAG  --  CUSTOMER REVIEW AGGREGATION                  *
001200*                                                                *
001300*    READS REVIEW-FILE AND ROLLS EACH REVIEW INTO THE CATALOG    *
001400*    MASTER'S RUNNING REVIEW COUNT AND RATING TOTAL.  A REVIEW   *
001500*    IS MARKED VERIFIED WHEN THE CUSTOMER HAS A DELIVERED ORDER  *
001600*    CONTAINING THE PRODUCT.  BAD RECORDS ARE LOGGED, NOT        *
001700*    DROPPED, LOGGED TO A SEPARATE ERROR PRINT FILE.             *
001800*                                                                *
001900******************************************************************
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    01/28/89  AL   ORIGINAL PROGRAM.
002400*    06/14/90  AL   ADDED CUSTOMER-FILE LOOKUP -- REVIEWS FROM
002500*                   UNKNOWN CUSTOMERS ARE NOW REJECTED.
002600*    02/02/92  RK   RATING CLAMPED TO 1-5 PER CATALOG STANDARDS
002700*                   MEMO #88.
002800*    12/29/99  AL   Y2K -- WS-RUN-YY NOW HOLDS THE FULL 4 DIGIT
002900*                   YEAR INTERNALLY.                             CR1997
003000*    09/30/01  DW   VERIFIED-PURCHASE CHECK ADDED AGAINST THE
003100*                   DELIVERED ORDER LINES.  MARKETING REQUEST.   CR2214
003200*    04/11/03  MT   AVERAGE RATING NOW ROUNDED TO 1 DECIMAL ON
003300*                   THE RUN SUMMARY LINE.
003400*
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200
004300           SELECT REVIEW-FILE
004400               ASSIGN TO REVWMAST
004500               ORGANIZATION IS LINE SEQUENTIAL.
004600
004700           SELECT CUSTOMER-FILE
004800               ASSIGN TO CUSTMAST
004900               ORGANIZATION IS LINE SEQUENTIAL.
005000
005100           SELECT PRODUCT-FILE
005200               ASSIGN TO PRODMAST
005300               ORGANIZATION IS LINE SEQUENTIAL.
005400
005500           SELECT ORDER-HEADER-FILE
005600               ASSIGN TO ORDRHDR
005700               ORGANIZATION IS LINE SEQUENTIAL.
005800
005900           SELECT ORDER-LINE-FILE
006000               ASSIGN TO ORDRLINE
006100               ORGANIZATION IS LINE SEQUENTIAL.
006200
006300           SELECT REVW-ERROR-FILE
006400               ASSIGN TO REVWERR
006500               ORGANIZATION IS RECORD SEQUENTIAL.
006600
006700           SELECT REVW-PRTOUT
006800               ASSIGN TO REVWPRT
006900               ORGANIZATION IS RECORD SEQUENTIAL.
007000
007100       DATA DIVISION.
007200       FILE SECTION.
007300
007400       FD  REVIEW-FILE
007500           LABEL RECORD IS STANDARD
007600           DATA RECORD IS RVW-MASTER-REC.
007700       COPY REVWMAST.
007800
007900       FD  CUSTOMER-FILE
008000           LABEL RECORD IS STANDARD
008100           DATA RECORD IS CUS-MASTER-REC.
008200       COPY CUSTMAST.
008300
008400       FD  PRODUCT-FILE
008500           LABEL RECORD IS STANDARD
008600           DATA RECORD IS PRD-MASTER-REC.
008700       COPY PRODMAST.
008800
008900       FD  ORDER-HEADER-FILE
009000           LABEL RECORD IS STANDARD
009100           DATA RECORD IS ORH-HEADER-REC.
009200       COPY ORDRHDR.
009300
009400       FD  ORDER-LINE-FILE
009500           LABEL RECORD IS STANDARD
009600           DATA RECORD IS ORL-LINE-REC.
009700       COPY ORDRLINE.
009800
009900       FD  REVW-ERROR-FILE
010000           LABEL RECORD IS OMITTED
010100           RECORD CONTAINS 132 CHARACTERS
010200           LINAGE IS 60 WITH FOOTING AT 55
010300           DATA RECORD IS PRTLINE-ERR.
010400
010500       01  PRTLINE-ERR                 PIC X(132).
010600
010700       FD  REVW-PRTOUT
010800           LABEL RECORD IS OMITTED
010900           RECORD CONTAINS 132 CHARACTERS
011000           LINAGE IS 60 WITH FOOTING AT 55
011100           DATA RECORD IS PRTLINE.
011200
011300       01  PRTLINE                     PIC X(132).
011400
011500       WORKING-STORAGE SECTION.
011600
011700       01  WORK-AREA.
011800           05  MORE-RECS           PIC XXX         VALUE 'YES'.
011900           05  ERR-SWITCH          PIC XXX         VALUE 'NO '.
012000           05  WS-FOUND-SW         PIC XXX         VALUE 'NO '.
012100           05  WS-VERIFIED-SW      PIC X           VALUE 'N'.
012150           05  FILLER              PIC X(10)       VALUE SPACES.
012200
012300       77  WS-CUS-CTR              PIC 9(5)        VALUE ZERO COMP.
012400       77  WS-PRD-CTR              PIC 9(5)        VALUE ZERO COMP.
012500       77  WS-ORH-CTR              PIC 9(5)        VALUE ZERO COMP.
012600       77  WS-ORL-CTR              PIC 9(5)        VALUE ZERO COMP.
012700       77  WS-CUS-SUB              PIC 9(5)        VALUE ZERO COMP.
012800       77  WS-PRD-SUB              PIC 9(5)        VALUE ZERO COMP.
012900       77  WS-SUB1                 PIC 9(5)        VALUE ZERO COMP.
013000       77  WS-SUB2                 PIC 9(5)        VALUE ZERO COMP.
013100       77  C-PCTR                  PIC 99          VALUE ZERO COMP.
013200       77  C-ERR-PCTR              PIC 99          VALUE ZERO COMP.
013300       77  C-ERR-CTR               PIC 9(5)        VALUE ZERO COMP.
013400       77  C-REVIEW-CTR            PIC 9(7)        VALUE ZERO COMP.
013500
013600       01  WS-RATING-WORK          PIC S9(1)       VALUE ZERO.
013650       01  WS-RATING-UNSIGNED      REDEFINES WS-RATING-WORK
013680                                   PIC 9(1).
013900       01  WS-SUM-RATING-CTR       PIC 9(9)V9      VALUE ZERO.
014000       01  WS-AVG-RATING           PIC 9(1)V9      VALUE ZERO.
014010       01  WS-AVG-RATING-R2        REDEFINES WS-AVG-RATING
014020                                   PIC 99.
014100
014200       01  WS-RUN-DATE-NUM         PIC 9(6).
014300       01  WS-RUN-DATE-GRP         REDEFINES WS-RUN-DATE-NUM.
014400           05  WS-RUN-YY           PIC 99.
014500           05  WS-RUN-MM           PIC 99.
014600           05  WS-RUN-DD           PIC 99.
014700
014800       01  CUS-TABLE.
014900           05  CUS-ENTRY OCCURS 300 TIMES
015000                   INDEXED BY CUS-IDX.
015100               10  CUS-MASTER-REC.
015200       COPY CUSTMAST.
015300
015400       01  PRD-TABLE.
015500           05  PRD-ENTRY OCCURS 300 TIMES
015600                   INDEXED BY PRD-IDX.
015700               10  PRD-MASTER-REC.
015800       COPY PRODMAST.
015900
016000       01  ORH-TABLE.
016100           05  ORH-ENTRY OCCURS 1000 TIMES
016200                   INDEXED BY ORH-IDX.
016300               10  ORH-HEADER-REC.
016400       COPY ORDRHDR.
016500
016600       01  ORL-TABLE.
016700           05  ORL-ENTRY OCCURS 3000 TIMES
016800                   INDEXED BY ORL-IDX.
016900               10  ORL-LINE-REC.
017000       COPY ORDRLINE.
017100
017200       01  COMPANY-TITLE.
017300           05  FILLER              PIC X(6)    VALUE 'DATE:'.
017400           05  O-MONTH             PIC 99.
017500           05  FILLER              PIC X       VALUE '/'.
017600           05  O-DAY               PIC 99.
017700           05  FILLER              PIC X       VALUE '/'.
017800           05  O-YEAR              PIC 99.
017900           05  FILLER              PIC X(38)   VALUE SPACES.
018000           05  FILLER              PIC X(28)   VALUE
018100                   'CUSTOMER REVIEW ROLLUP'.
018200           05  FILLER              PIC X(36)   VALUE SPACES.
018300           05  FILLER              PIC X(6)    VALUE 'PAGE:'.
018400           05  O-PCTR              PIC Z9.
018500
018600       01  DIVISION-TITLE.
018700           05  FILLER              PIC X(8)    VALUE 'REVIEWAG'.
018800           05  FILLER              PIC X(49)   VALUE SPACES.
018900           05  FILLER              PIC X(18)   VALUE
019000                   'LINDQUIST DIVISION'.
019100           05  FILLER              PIC X(57)   VALUE SPACES.
019200
019300       01  REPORT-TITLE.
019400           05  FILLER              PIC X(60)   VALUE SPACES.
019500           05  FILLER              PIC X(14)   VALUE
019600                   'ROLLUP SUMMARY'.
019700           05  FILLER              PIC X(58)   VALUE SPACES.
019800
019900       01  DETAIL-TITLE.
020000           05  FILLER              PIC X(3)    VALUE SPACES.
020100           05  FILLER              PIC X(9)    VALUE 'PRODUCT'.
020200           05  FILLER              PIC X(10)   VALUE SPACES.
020300           05  FILLER              PIC X(9)    VALUE 'REVIEWS'.
020400           05  FILLER              PIC X(8)    VALUE SPACES.
020500           05  FILLER              PIC X(14)   VALUE 'AVERAGE RATING'.
020600           05  FILLER              PIC X(76)   VALUE SPACES.
020700
020800       01  DETAIL-LINE.
020900           05  FILLER              PIC X(3)    VALUE SPACES.
021000           05  O-PRODUCT-ID        PIC X(6).
021100           05  FILLER              PIC X(13)   VALUE SPACES.
021200           05  O-REVIEW-CTR        PIC ZZ,ZZ9.
021300           05  FILLER              PIC X(12)   VALUE SPACES.
021400           05  O-AVG-RATING        PIC 9.9.
021500           05  FILLER              PIC X(80)   VALUE SPACES.
021600
021700       01  GRANDTOTAL-LINE.
021800           05  FILLER              PIC X(20)   VALUE
021900                   'TOTAL REVIEWS READ:'.
022000           05  O-GT-REVIEW-CTR     PIC ZZ,ZZ9.
022100           05  FILLER              PIC X(107)  VALUE SPACES.
022200
022300       01  ERROR-TITLE.
022400           05  FILLER              PIC X(60)   VALUE SPACES.
022500           05  FILLER              PIC X(12)   VALUE 'ERROR REPORT'.
022600           05  FILLER              PIC X(60)   VALUE SPACES.
022700
022800       01  ERROR-LINE.
022900           05  FILLER              PIC X(12)   VALUE 'ERROR RECORD'.
023000           05  FILLER              PIC X(60)   VALUE SPACES.
023100           05  FILLER              PIC X(17)   VALUE
023200                   'ERROR DESCRIPTION'.
023300           05  FILLER              PIC X(43)   VALUE SPACES.
023400
023500       01  ERROR-RECORD.
023600           05  O-RECORD            PIC X(79).
023700           05  FILLER              PIC X       VALUE SPACES.
023800           05  O-ERR-MSG           PIC X(52).
023900
024000       01  ERROR-TOTAL.
024100           05  FILLER              PIC X(13)   VALUE 'TOTAL ERRORS '.
024200           05  O-ERR-CTR           PIC Z,ZZ9.
024300           05  FILLER              PIC X(113)  VALUE SPACES.
024400
024500       01  BLANK-LINE.
024600           05  FILLER              PIC X(132)  VALUE SPACES.
024700
024800       PROCEDURE DIVISION.
024900
025000       0000-REVIEWAG.
025100           PERFORM 1000-INIT.
025200           PERFORM 2000-MAINLINE
025300               UNTIL MORE-RECS = 'NO'.
025400           PERFORM 3000-CLOSING.
025500           STOP RUN.
025600
025700*
025800*    ------------------------------------------------------------
025900*    1000 SERIES -- OPEN, LOAD THE LOOKUP TABLES.
026000*    ------------------------------------------------------------
026100*
026200       1000-INIT.
026300           ACCEPT WS-RUN-DATE-NUM FROM DATE.
026400           MOVE WS-RUN-MM TO O-MONTH.
026500           MOVE WS-RUN-DD TO O-DAY.
026600           MOVE WS-RUN-YY TO O-YEAR.
026700
026800           OPEN INPUT CUSTOMER-FILE.
026900           PERFORM 1100-LOAD-CUSTOMERS
027000               UNTIL WS-FOUND-SW = 'EOF'.
027100           CLOSE CUSTOMER-FILE.
027200
027300           OPEN INPUT PRODUCT-FILE.
027400           MOVE 'NO ' TO WS-FOUND-SW.
027500           PERFORM 1200-LOAD-PRODUCTS
027600               UNTIL WS-FOUND-SW = 'EOF'.
027700           CLOSE PRODUCT-FILE.
027800
027900           OPEN INPUT ORDER-HEADER-FILE.
028000           MOVE 'NO ' TO WS-FOUND-SW.
028100           PERFORM 1300-LOAD-HEADERS
028200               UNTIL WS-FOUND-SW = 'EOF'.
028300           CLOSE ORDER-HEADER-FILE.
028400
028500           OPEN INPUT ORDER-LINE-FILE.
028600           MOVE 'NO ' TO WS-FOUND-SW.
028700           PERFORM 1400-LOAD-LINES
028800               UNTIL WS-FOUND-SW = 'EOF'.
028900           CLOSE ORDER-LINE-FILE.
029000
029100           OPEN INPUT REVIEW-FILE.
029200           OPEN OUTPUT REVW-ERROR-FILE.
029300           OPEN OUTPUT REVW-PRTOUT.
029400
029500           PERFORM 9000-READ.
029600           PERFORM 9100-ERR-HEADING.
029700           PERFORM 9900-HEADING.
029800
029900       1100-LOAD-CUSTOMERS.
030000           READ CUSTOMER-FILE
030100               AT END
030200                   MOVE 'EOF' TO WS-FOUND-SW
030300                   GO TO 1100-EXIT.
030400           ADD 1 TO WS-CUS-CTR.
030500           MOVE CUS-MASTER-REC TO CUS-ENTRY(WS-CUS-CTR).
030600       1100-EXIT.
030700           EXIT.
030800
030900       1200-LOAD-PRODUCTS.
031000           READ PRODUCT-FILE
031100               AT END
031200                   MOVE 'EOF' TO WS-FOUND-SW
031300                   GO TO 1200-EXIT.
031400           ADD 1 TO WS-PRD-CTR.
031500           MOVE PRD-MASTER-REC TO PRD-ENTRY(WS-PRD-CTR).
031600       1200-EXIT.
031700           EXIT.
031800
031900       1300-LOAD-HEADERS.
032000           READ ORDER-HEADER-FILE
032100               AT END
032200                   MOVE 'EOF' TO WS-FOUND-SW
032300                   GO TO 1300-EXIT.
032400           ADD 1 TO WS-ORH-CTR.
032500           MOVE ORH-HEADER-REC TO ORH-ENTRY(WS-ORH-CTR).
032600       1300-EXIT.
032700           EXIT.
032800
032900       1400-LOAD-LINES.
033000           READ ORDER-LINE-FILE
033100               AT END
033200                   MOVE 'EOF' TO WS-FOUND-SW
033300                   GO TO 1400-EXIT.
033400           ADD 1 TO WS-ORL-CTR.
033500           MOVE ORL-LINE-REC TO ORL-ENTRY(WS-ORL-CTR).
033600       1400-EXIT.
033700           EXIT.
033800
033900*
034000*    ------------------------------------------------------------
034100*    2000 SERIES -- VALIDATE, VERIFY, CLAMP, ROLL UP.
034200*    ------------------------------------------------------------
034300*
034400       2000-MAINLINE.
034500           PERFORM 2100-VALIDATION THRU 2100-EXIT.
034600           IF ERR-SWITCH = 'YES'
034700               PERFORM 2900-ERROR-PRT
034800           ELSE
034900               PERFORM 2200-VERIFY-PURCHASE THRU 2200-EXIT
035000               PERFORM 2300-CLAMP-RATING THRU 2300-EXIT
035100               PERFORM 2400-UPDATE-PRODUCT THRU 2400-EXIT
035200           END-IF.
035300           PERFORM 9000-READ.
035400
035500       2100-VALIDATION.
035600           MOVE 'YES' TO ERR-SWITCH.
035700
035800           IF RVW-CUSTOMER-ID = SPACES
035900               MOVE 'CUSTOMER ID REQUIRED.' TO O-ERR-MSG
036000               GO TO 2100-EXIT
036100           END-IF.
036200
036300           IF RVW-PRODUCT-ID = SPACES
036400               MOVE 'PRODUCT ID REQUIRED.' TO O-ERR-MSG
036500               GO TO 2100-EXIT
036600           END-IF.
036700
036800           PERFORM 8100-FIND-CUSTOMER THRU 8100-EXIT.
036900           IF WS-FOUND-SW = 'NO '
037000               MOVE 'CUSTOMER NOT ON FILE.' TO O-ERR-MSG
037100               GO TO 2100-EXIT
037200           END-IF.
037300
037400           PERFORM 8200-FIND-PRODUCT THRU 8200-EXIT.
037500           IF WS-FOUND-SW = 'NO '
037600               MOVE 'PRODUCT NOT ON FILE.' TO O-ERR-MSG
037700               GO TO 2100-EXIT
037800           END-IF.
037900
038000           MOVE 'NO ' TO ERR-SWITCH.
038100       2100-EXIT.
038200           EXIT.
038300
038400*
038500*    2200-VERIFY-PURCHASE SCANS THE CUSTOMER'S DELIVERED ORDERS
038600*    FOR THE REVIEWED PRODUCT, WALKING THE LOADED ORH-TABLE AND
038700*    ORL-TABLE SINCE BOTH FILES CAME IN AT 1000-INIT.
038800*
039000       2200-VERIFY-PURCHASE.
039100           MOVE 'N' TO WS-VERIFIED-SW.
039200           MOVE ZERO TO WS-SUB1.
039300           PERFORM 2210-CHECK-ONE-ORDER
039400               VARYING WS-SUB1 FROM 1 BY 1
039500                   UNTIL WS-SUB1 > WS-ORH-CTR
039600                   OR WS-VERIFIED-SW = 'Y'.
039700       2200-EXIT.
039800           EXIT.
039900
040000       2210-CHECK-ONE-ORDER.
040100           IF ORH-CUSTOMER-ID(WS-SUB1) EQUAL TO RVW-CUSTOMER-ID
040200               AND ORH-IS-DELIVERED(WS-SUB1)
040300               MOVE ZERO TO WS-SUB2
040400               PERFORM 2220-CHECK-ONE-LINE
040500                   VARYING WS-SUB2 FROM 1 BY 1
040600                       UNTIL WS-SUB2 > WS-ORL-CTR
040700                       OR WS-VERIFIED-SW = 'Y'
040800           END-IF.
040900
041000       2220-CHECK-ONE-LINE.
041100           IF OL-ORDER-ID(WS-SUB2) EQUAL TO ORH-ORDER-ID(WS-SUB1)
041200               AND OL-PRODUCT-ID(WS-SUB2) EQUAL TO RVW-PRODUCT-ID
041300               MOVE 'Y' TO WS-VERIFIED-SW
041400           END-IF.
041500
041600*
041700*    2300-CLAMP-RATING HOLDS A RATING TO 1 THRU 5 BEFORE IT IS
041800*    ROLLED INTO THE PRODUCT MASTER'S RATING TOTAL -- A BAD
041900*    RATING ON THE INPUT FILE SHOULD NOT SKEW THE AVERAGE.
042000*
042100       2300-CLAMP-RATING.
042200           MOVE RVW-RATING TO WS-RATING-WORK.
042300           IF WS-RATING-WORK < 1
042400               MOVE 1 TO WS-RATING-WORK
042500           END-IF.
042600           IF WS-RATING-WORK > 5
042700               MOVE 5 TO WS-RATING-WORK
042800           END-IF.
042900       2300-EXIT.
043000           EXIT.
043100
043200       2400-UPDATE-PRODUCT.
043300           IF WS-VERIFIED-SW = 'Y'
043400               MOVE 'Y' TO RVW-VERIFIED-FLAG
043500           ELSE
043600               MOVE 'N' TO RVW-VERIFIED-FLAG
043700           END-IF.
043800
043900           ADD 1 TO PRD-REVIEW-CTR(WS-PRD-SUB).
044000           ADD WS-RATING-WORK TO PRD-RATING-TOT(WS-PRD-SUB).
044100           ADD 1 TO C-REVIEW-CTR.
044200
044300           MOVE PRD-PRODUCT-ID(WS-PRD-SUB) TO O-PRODUCT-ID.
044400           MOVE PRD-REVIEW-CTR(WS-PRD-SUB) TO O-REVIEW-CTR.
044500           COMPUTE WS-AVG-RATING ROUNDED =
044600               PRD-RATING-TOT(WS-PRD-SUB) / PRD-REVIEW-CTR(WS-PRD-SUB).
044700           MOVE WS-AVG-RATING TO O-AVG-RATING.
044800           WRITE PRTLINE
044900               FROM DETAIL-LINE
045000                   AFTER ADVANCING 1 LINE
045100                       AT EOP
045200                           PERFORM 9900-HEADING.
045300       2400-EXIT.
045400           EXIT.
045500
045600       2900-ERROR-PRT.
045700           MOVE RVW-CUSTOMER-ID TO O-RECORD(1:6).
045800           MOVE RVW-PRODUCT-ID TO O-RECORD(7:6).
045900           WRITE PRTLINE-ERR
046000               FROM ERROR-RECORD
046100                   AFTER ADVANCING 2 LINES
046200                       AT EOP
046300                           PERFORM 9100-ERR-HEADING.
046400           ADD 1 TO C-ERR-CTR.
046500
046600*
046700*    ------------------------------------------------------------
046800*    3000 SERIES -- REWRITE PRODUCT-FILE WITH THE NEW ROLLUPS.
046900*    ------------------------------------------------------------
047000*
047100       3000-CLOSING.
047200           MOVE C-REVIEW-CTR TO O-GT-REVIEW-CTR.
047300           WRITE PRTLINE
047400               FROM GRANDTOTAL-LINE
047500                   AFTER ADVANCING 3 LINES.
047600
047700           MOVE C-ERR-CTR TO O-ERR-CTR.
047800           WRITE PRTLINE-ERR
047900               FROM ERROR-TOTAL
048000                   AFTER ADVANCING 3 LINES.
048100
048200           CLOSE REVIEW-FILE.
048300           CLOSE REVW-ERROR-FILE.
048400           CLOSE REVW-PRTOUT.
048500
048600           OPEN OUTPUT PRODUCT-FILE.
048700           MOVE ZERO TO WS-SUB1.
048800           PERFORM 3100-WRITE-PRODUCTS
048900               VARYING WS-SUB1 FROM 1 BY 1
049000                   UNTIL WS-SUB1 > WS-PRD-CTR.
049100           CLOSE PRODUCT-FILE.
049200
049300       3100-WRITE-PRODUCTS.
049400           WRITE PRD-MASTER-REC FROM PRD-ENTRY(WS-SUB1).
049500
049600*
049700*    ------------------------------------------------------------
049800*    8000 SERIES -- TABLE SEARCHES.
049900*    ------------------------------------------------------------
050000*
050100       8100-FIND-CUSTOMER.
050200           MOVE 'NO ' TO WS-FOUND-SW.
050300           MOVE ZERO TO WS-SUB1.
050400           PERFORM 8100A-SEARCH-ONE
050500               VARYING WS-SUB1 FROM 1 BY 1
050600                   UNTIL WS-SUB1 > WS-CUS-CTR
050700                   OR WS-FOUND-SW = 'YES'.
050800       8100-EXIT.
050900           EXIT.
051000
051100       8100A-SEARCH-ONE.
051200           IF CUS-CUSTOMER-ID(WS-SUB1) EQUAL TO RVW-CUSTOMER-ID
051300               MOVE 'YES' TO WS-FOUND-SW
051400               MOVE WS-SUB1 TO WS-CUS-SUB
051500           END-IF.
051600
051700       8200-FIND-PRODUCT.
051800           MOVE 'NO ' TO WS-FOUND-SW.
051900           MOVE ZERO TO WS-SUB1.
052000           PERFORM 8200A-SEARCH-ONE
052100               VARYING WS-SUB1 FROM 1 BY 1
052200                   UNTIL WS-SUB1 > WS-PRD-CTR
052300                   OR WS-FOUND-SW = 'YES'.
052400       8200-EXIT.
052500           EXIT.
052600
052700       8200A-SEARCH-ONE.
052800           IF PRD-PRODUCT-ID(WS-SUB1) EQUAL TO RVW-PRODUCT-ID
052900               MOVE 'YES' TO WS-FOUND-SW
053000               MOVE WS-SUB1 TO WS-PRD-SUB
053100           END-IF.
053200
053300*
053400*    ------------------------------------------------------------
053500*    9000 SERIES -- FILE READS AND PAGE HEADINGS.
053600*    ------------------------------------------------------------
053700*
053800       9000-READ.
053900           READ REVIEW-FILE
054000               AT END
054100                   MOVE 'NO' TO MORE-RECS.
054200
054300       9100-ERR-HEADING.
054400           ADD 1 TO C-ERR-PCTR.
054500           MOVE C-ERR-PCTR TO O-PCTR.
054600           WRITE PRTLINE-ERR
054700               FROM COMPANY-TITLE
054800                   AFTER ADVANCING PAGE.
054900           WRITE PRTLINE-ERR
055000               FROM DIVISION-TITLE
055100                   AFTER ADVANCING 1 LINE.
055200           WRITE PRTLINE-ERR
055300               FROM ERROR-TITLE
055400                   AFTER ADVANCING 1 LINE.
055500           WRITE PRTLINE-ERR
055600               FROM ERROR-LINE
055700                   AFTER ADVANCING 2 LINES.
055800
055900       9900-HEADING.
056000           ADD 1 TO C-PCTR.
056100           MOVE C-PCTR TO O-PCTR.
056200           WRITE PRTLINE
056300               FROM COMPANY-TITLE
056400                   AFTER ADVANCING PAGE.
056500           WRITE PRTLINE
056600               FROM DIVISION-TITLE
056700                   AFTER ADVANCING 1 LINE.
056800           WRITE PRTLINE
056900               FROM REPORT-TITLE
057000                   AFTER ADVANCING 1 LINE.
057100           WRITE PRTLINE
057200               FROM DETAIL-TITLE
057300                   AFTER ADVANCING 2 LINES.
