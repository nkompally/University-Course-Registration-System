000100******************************************************************
000200*                                                                *
000300*    CUSTMAST.CPY  --  CUSTOMER MASTER RECORD LAYOUT              *
000400*                                                                *
000500*    USED BY ORDPLACE AND REVIEWAG.  RECORD IS KEPT ON           *
000600*    CUSTOMER-FILE, ONE CUSTOMER PER LINE, NO DELIMITERS.        *
000700*                                                                *
000800******************************************************************
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    07/09/99  AL   ORIGINAL LAYOUT.
001300*    02/14/00  AL   ADDED CUS-TOTAL-ORDERS AND CUS-TOTAL-SPENT
001400*                   SO ORDPLACE CAN KEEP A RUNNING CUSTOMER
001500*                   LIFETIME TOTAL WITHOUT A SECOND PASS.
001600*
001700    01  CUS-MASTER-REC.
001800        05  CUS-CUSTOMER-ID         PIC X(6).
001900        05  CUS-CUSTOMER-NAME       PIC X(30).
002000        05  CUS-CUSTOMER-EMAIL      PIC X(40).
002100        05  CUS-CUSTOMER-PHONE      PIC X(15).
002200        05  CUS-CUSTOMER-ADDRESS    PIC X(60).
002300        05  CUS-TOTAL-ORDERS        PIC S9(5).
002400        05  CUS-TOTAL-SPENT         PIC S9(9)V99.
002500        05  FILLER                  PIC X(10).
