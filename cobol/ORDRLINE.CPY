000100******************************************************************
000200*                                                                *
000300*    ORDRLINE.CPY  --  ORDER LINE RECORD LAYOUT                   *
000400*                                                                *
000500*    USED BY ORDPLACE, REVIEWAG, RECOMEND AND SALESRPT.  RECORD  *
000600*    IS KEPT ON ORDER-LINE-FILE, ONE LINE ITEM PER LINE,         *
000700*    GROUPED UNDER ITS ORDER-ID.                                *
000800*                                                                *
000900******************************************************************
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    07/09/99  AL   ORIGINAL LAYOUT.
001400*    11/03/99  AL   OL-UNIT-PRICE SNAPSHOTS THE CATALOG PRICE
001500*                   AT THE TIME OF THE ORDER SO A LATER PRICE
001600*                   CHANGE DOES NOT RESTATE OLD ORDERS.
001700*
001800    01  ORL-LINE-REC.
001900        05  OL-ORDER-ID             PIC X(9).
002000        05  OL-PRODUCT-ID           PIC X(6).
002100        05  OL-QUANTITY             PIC S9(5).
002200        05  OL-UNIT-PRICE           PIC S9(7)V99.
002300        05  OL-SUBTOTAL             PIC S9(9)V99.
002400        05  FILLER                  PIC X(15).
