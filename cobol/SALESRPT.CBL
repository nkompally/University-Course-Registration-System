000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             SALESRPT.
000300       AUTHOR.                 ASHLEY LINDQUIST.
000400       INSTALLATION.           LINDQUIST MERCANTILE - DATA CTR.
000500       DATE-WRITTEN.           08/02/1988.
000600       DATE-COMPILED.          08/02/1988.
000700       SECURITY.               COMPANY CONFIDENTIAL - BATCH ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    SALESRPT  --  SALES ANALYTICS / BEST SELLER REPORTING       *
001200*                                                                *
001300*    READS ALL ORDER HEADERS AND LINES, ACCUMULATES TOTAL        *
001400*    REVENUE AND PER-CATEGORY UNIT SALES (EXCLUDING CANCELLED    *
001500*    ORDERS) AND PRINTS THE SALES ANALYTICS REPORT, THEN RANKS   *
001600*    PRODUCTS BY UNITS SOLD FOR THE BEST SELLER REPORT.  CONTROL *
001700*    BREAK AND SUBTOTAL STYLE MATCHES OUR OTHER CATALOG REPORTS. *
001800*                                                                *
001900******************************************************************
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    08/02/88  AL   ORIGINAL PROGRAM, ADAPTED FROM THE BOAT SALES
002400*                   CONTROL BREAK REPORT.
002500*    04/19/89  AL   ADDED THE BEST SELLER RANKING AS A SECOND
002600*                   REPORT IN THE SAME RUN.
002700*    02/02/92  RK   CATEGORY TOTALS NOW SORTED ALPHABETICALLY
002800*                   BEFORE PRINTING.  MEMO #88.
002900*    12/29/99  AL   Y2K -- WS-RUN-YY NOW CARRIES THE FULL 4 DIGIT
003000*                   YEAR INTERNALLY.                             CR1997
003100*    09/30/01  DW   TOTAL ORDERS NOW COUNTS CANCELLED ORDERS TOO,
003200*                   MATCHING THE NEW ORDER COUNT DEFINITION.     CR2214
003300*    04/11/03  MT   BEST SELLER TIE-BREAK ADDED -- PRODUCT ID
003400*                   ASCENDING WHEN UNITS SOLD ARE EQUAL.
003500*
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300
004400           SELECT ORDER-HEADER-FILE
004500               ASSIGN TO ORDRHDR
004600               ORGANIZATION IS LINE SEQUENTIAL.
004700
004800           SELECT ORDER-LINE-FILE
004900               ASSIGN TO ORDRLINE
005000               ORGANIZATION IS LINE SEQUENTIAL.
005100
005200           SELECT PRODUCT-FILE
005300               ASSIGN TO PRODMAST
005400               ORGANIZATION IS LINE SEQUENTIAL.
005500
005600           SELECT SALES-PARM-FILE
005700               ASSIGN TO SALESPRM
005800               ORGANIZATION IS LINE SEQUENTIAL.
005900
006000           SELECT REVENUE-REPORT
006100               ASSIGN TO SALESANL
006200               ORGANIZATION IS RECORD SEQUENTIAL.
006300
006400           SELECT BESTSELL-REPORT
006500               ASSIGN TO BESTSELL
006600               ORGANIZATION IS RECORD SEQUENTIAL.
006700
006800       DATA DIVISION.
006900       FILE SECTION.
007000
007100       FD  ORDER-HEADER-FILE
007200           LABEL RECORD IS STANDARD
007300           DATA RECORD IS ORH-HEADER-REC.
007400       COPY ORDRHDR.
007500
007600       FD  ORDER-LINE-FILE
007700           LABEL RECORD IS STANDARD
007800           DATA RECORD IS ORL-LINE-REC.
007900       COPY ORDRLINE.
008000
008100       FD  PRODUCT-FILE
008200           LABEL RECORD IS STANDARD
008300           DATA RECORD IS PRD-MASTER-REC.
008400       COPY PRODMAST.
008500
008600       FD  SALES-PARM-FILE
008700           LABEL RECORD IS STANDARD
008800           DATA RECORD IS SLP-PARM-REC.
008900
009000       01  SLP-PARM-REC.
009100           05  SLP-BESTSELL-LIMIT      PIC 9(3).
009200           05  FILLER                  PIC X(77).
009300
009400       FD  REVENUE-REPORT
009500           LABEL RECORD IS OMITTED
009600           RECORD CONTAINS 132 CHARACTERS
009700           LINAGE IS 60 WITH FOOTING AT 55
009800           DATA RECORD IS PRTLINE.
009900
010000       01  PRTLINE                     PIC X(132).
010100
010200       FD  BESTSELL-REPORT
010300           LABEL RECORD IS OMITTED
010400           RECORD CONTAINS 132 CHARACTERS
010500           LINAGE IS 60 WITH FOOTING AT 55
010600           DATA RECORD IS PRTLINE-BS.
010700
010800       01  PRTLINE-BS                  PIC X(132).
010900
011000       WORKING-STORAGE SECTION.
011100
011200       01  WORK-AREA.
011300           05  WS-FOUND-SW         PIC XXX         VALUE 'NO '.
011400           05  WS-CAT-FOUND-SW     PIC XXX         VALUE 'NO '.
011450           05  FILLER              PIC X(10)       VALUE SPACES.
011500
011600       77  WS-ORH-CTR              PIC 9(5)        VALUE ZERO COMP.
011700       77  WS-ORL-CTR              PIC 9(5)        VALUE ZERO COMP.
011800       77  WS-PRD-CTR              PIC 9(5)        VALUE ZERO COMP.
011900       77  WS-SUB1                 PIC 9(5)        VALUE ZERO COMP.
012000       77  WS-SUB2                 PIC 9(5)        VALUE ZERO COMP.
012100       77  WS-SUB3                 PIC 9(5)        VALUE ZERO COMP.
012200       77  WS-CATG-CTR             PIC 9(5)        VALUE ZERO COMP.
012300       77  WS-PRD-SUB              PIC 9(5)        VALUE ZERO COMP.
012400       77  C-PCTR                  PIC 99          VALUE ZERO COMP.
012500       77  C-BS-PCTR               PIC 99          VALUE ZERO COMP.
012600
012700       01  WS-RUN-DATE-NUM         PIC 9(6).
012800       01  WS-RUN-DATE-GRP         REDEFINES WS-RUN-DATE-NUM.
012900           05  WS-RUN-YY           PIC 99.
013000           05  WS-RUN-MM           PIC 99.
013100           05  WS-RUN-DD           PIC 99.
013200
013300       01  GT-REVENUE              PIC S9(9)V99    VALUE ZERO.
013310*
013320*    GT-REVENUE-PARTS SPLITS THE RUNNING TOTAL INTO WHOLE DOLLARS
013330*    AND CENTS SO 3000-REVENUE-REPORT CAN PRINT THE AUDIT LINE
013340*    UNDER THE GRAND TOTAL -- THE FIGURE AUDIT ASKS FOR WHEN THEY
013342*    FOOT THE REPORT BY HAND AGAINST THE G/L.                    CR2309
013350*
013360       01  GT-REVENUE-PARTS        REDEFINES GT-REVENUE.
013370           05  GT-REVENUE-DOLLARS  PIC S9(9).
013380           05  GT-REVENUE-CENTS    PIC 99.
013400       01  GT-ORDERS               PIC 9(7)        VALUE ZERO.
013500       01  WS-BESTSELL-LIMIT       PIC 9(3)        VALUE ZERO.
013600
013700*
013800*    CATG-TABLE HOLDS ONE RUNNING TOTAL PER DISTINCT CATEGORY,
013900*    BUILT UP AS ORDER LINES ARE READ, THEN SORTED AND PRINTED
014000*    WITH A CATEGORY-NAME CONTROL BREAK.  CATG-NAME-1ST LETS THE
014010*    2500 SERIES SORT SKIP THE FULL 20-BYTE COMPARE WHEN THE
014020*    LEADING LETTER ALREADY DECIDES THE ORDER.
014050*
014100       01  CATG-TABLE.
014200           05  CATG-ENTRY OCCURS 20 TIMES
014300                   INDEXED BY CATG-IDX.
014400               10  CATG-NAME           PIC X(20).
014420               10  CATG-NAME-1ST   REDEFINES CATG-NAME.
014440                   15  CATG-1ST-LETTER PIC X(01).
014460                   15  FILLER          PIC X(19).
014500               10  CATG-UNITS-SOLD     PIC 9(9).
014600
014700*
014800*    PROD-TABLE HOLDS THE UNIT-SOLD RUNNING TOTAL PER PRODUCT
014900*    FOR THE BEST SELLER RANKING, PLUS A COPY OF THE PRODUCT
015000*    NAME SO THE REPORT DOES NOT HAVE TO RE-SEARCH PRD-TABLE.
015100*
015200       01  PROD-TABLE.
015300           05  PROD-ENTRY OCCURS 300 TIMES
015400                   INDEXED BY PROD-IDX.
015500               10  PS-PRODUCT-ID       PIC X(6).
015600               10  PS-PRODUCT-NAME     PIC X(40).
015700               10  PS-UNITS-SOLD       PIC 9(9).
015800
015900       01  PRD-TABLE.
016000           05  PRD-ENTRY OCCURS 300 TIMES
016100                   INDEXED BY PRD-IDX.
016200               10  PRD-MASTER-REC.
016300       COPY PRODMAST.
016400
016500       01  ORH-TABLE.
016600           05  ORH-ENTRY OCCURS 1000 TIMES
016700                   INDEXED BY ORH-IDX.
016800               10  ORH-HEADER-REC.
016900       COPY ORDRHDR.
017000
017100       01  ORL-TABLE.
017200           05  ORL-ENTRY OCCURS 3000 TIMES
017300                   INDEXED BY ORL-IDX.
017400               10  ORL-LINE-REC.
017500       COPY ORDRLINE.
017600
017700       01  HOLD-PROD-AREA.
017800           05  HOLD-PRODUCT-ID     PIC X(6).
017900           05  HOLD-PRODUCT-NAME   PIC X(40).
018000           05  HOLD-UNITS-SOLD     PIC 9(9).
018100
018200       01  HOLD-CATG-AREA.
018300           05  HOLD-CATG-NAME      PIC X(20).
018400           05  HOLD-CATG-UNITS     PIC 9(9).
018500
018600       01  COMPANY-TITLE.
018700           05  FILLER              PIC X(6)    VALUE 'DATE:'.
018800           05  O-MONTH             PIC 99.
018900           05  FILLER              PIC X       VALUE '/'.
019000           05  O-DAY               PIC 99.
019100           05  FILLER              PIC X       VALUE '/'.
019200           05  O-YEAR              PIC 99.
019300           05  FILLER              PIC X(38)   VALUE SPACES.
019400           05  FILLER              PIC X(22)   VALUE
019500                   'SALES ANALYTICS REPORT'.
019600           05  FILLER              PIC X(42)   VALUE SPACES.
019700           05  FILLER              PIC X(6)    VALUE 'PAGE:'.
019800           05  O-PCTR              PIC Z9.
019900
020000       01  TOTAL-REVENUE-LINE.
020100           05  FILLER              PIC X(14)   VALUE 'TOTAL REVENUE'.
020200           05  FILLER              PIC X(6)    VALUE SPACES.
020300           05  O-TOTAL-REVENUE     PIC $$$,$$$,$$9.99.
020400           05  FILLER              PIC X(98)   VALUE SPACES.
020410
020420       01  AUDIT-REVENUE-LINE.
020430           05  FILLER              PIC X(14)   VALUE 'REVENUE AUDIT'.
020440           05  FILLER              PIC X(6)    VALUE SPACES.
020450           05  FILLER              PIC X(7)    VALUE 'DOLLARS'.
020460           05  O-REVENUE-DOLLARS   PIC ZZZ,ZZZ,ZZ9.
020470           05  FILLER              PIC X(3)    VALUE SPACES.
020480           05  FILLER              PIC X(5)    VALUE 'CENTS'.
020490           05  O-REVENUE-CENTS     PIC 99.
020495           05  FILLER              PIC X(84)   VALUE SPACES.
020500
020600       01  TOTAL-ORDERS-LINE.
020700           05  FILLER              PIC X(14)   VALUE 'TOTAL ORDERS'.
020800           05  FILLER              PIC X(6)    VALUE SPACES.
020900           05  O-TOTAL-ORDERS      PIC ZZZ,ZZ9.
021000           05  FILLER              PIC X(101)  VALUE SPACES.
021100
021200       01  CATEGORY-TITLE.
021300           05  FILLER              PIC X(2)    VALUE SPACES.
021400           05  FILLER              PIC X(14)   VALUE 'CATEGORY'.
021500           05  FILLER              PIC X(10)   VALUE SPACES.
021600           05  FILLER              PIC X(10)   VALUE 'UNITS SOLD'.
021700           05  FILLER              PIC X(96)   VALUE SPACES.
021800
021900       01  CATEGORY-LINE.
022000           05  FILLER              PIC X(2)    VALUE SPACES.
022100           05  O-CATG-NAME         PIC X(20).
022200           05  FILLER              PIC X(4)    VALUE SPACES.
022300           05  O-CATG-UNITS        PIC ZZZ,ZZ9.
022400           05  FILLER              PIC X(99)   VALUE SPACES.
022500
022600       01  BESTSELL-TITLE.
022700           05  FILLER              PIC X(6)    VALUE 'DATE:'.
022800           05  O-BS-MONTH          PIC 99.
022900           05  FILLER              PIC X       VALUE '/'.
023000           05  O-BS-DAY            PIC 99.
023100           05  FILLER              PIC X       VALUE '/'.
023200           05  O-BS-YEAR           PIC 99.
023300           05  FILLER              PIC X(38)   VALUE SPACES.
023400           05  FILLER              PIC X(24)   VALUE
023500                   'BEST SELLING PRODUCTS'.
023600           05  FILLER              PIC X(40)   VALUE SPACES.
023700           05  FILLER              PIC X(6)    VALUE 'PAGE:'.
023800           05  O-BS-PCTR           PIC Z9.
023900
024000       01  BESTSELL-DETAIL-TITLE.
024100           05  FILLER              PIC X(5)    VALUE 'RANK'.
024200           05  FILLER              PIC X(5)    VALUE SPACES.
024300           05  FILLER              PIC X(9)    VALUE 'PRODUCT'.
024400           05  FILLER              PIC X(5)    VALUE SPACES.
024500           05  FILLER              PIC X(25)   VALUE 'PRODUCT NAME'.
024600           05  FILLER              PIC X(10)   VALUE 'UNITS SOLD'.
024700           05  FILLER              PIC X(73)   VALUE SPACES.
024800
024900       01  BESTSELL-DETAIL-LINE.
025000           05  O-BS-RANK           PIC Z9.
025100           05  FILLER              PIC X(8)    VALUE SPACES.
025200           05  O-BS-PRODUCT-ID     PIC X(6).
025300           05  FILLER              PIC X(4)    VALUE SPACES.
025400           05  O-BS-PRODUCT-NAME   PIC X(40).
025500           05  O-BS-UNITS-SOLD     PIC ZZZ,ZZ9.
025600           05  FILLER              PIC X(68)   VALUE SPACES.
025700
025800       01  BLANK-LINE.
025900           05  FILLER              PIC X(132)  VALUE SPACES.
026000
026100       PROCEDURE DIVISION.
026200
026300       0000-SALESRPT.
026400           PERFORM 1000-INIT.
026500           PERFORM 2100-ACCUM
026600               VARYING WS-SUB1 FROM 1 BY 1
026700                   UNTIL WS-SUB1 > WS-ORH-CTR.
026800           PERFORM 2500-SORT-CATEGORIES THRU 2500-EXIT.
026900           PERFORM 3000-REVENUE-REPORT THRU 3000-EXIT.
027000           PERFORM 3500-SORT-BESTSELL THRU 3500-EXIT.
027100           PERFORM 3200-BESTSELL-REPORT THRU 3200-EXIT.
027200           PERFORM 9000-CLOSING.
027300           STOP RUN.
027400
027500*
027600*    ------------------------------------------------------------
027700*    1000 SERIES -- OPEN, LOAD THE LOOKUP TABLES.
027800*    ------------------------------------------------------------
027900*
028000       1000-INIT.
028100           ACCEPT WS-RUN-DATE-NUM FROM DATE.
028200           MOVE WS-RUN-MM TO O-MONTH O-BS-MONTH.
028300           MOVE WS-RUN-DD TO O-DAY O-BS-DAY.
028400           MOVE WS-RUN-YY TO O-YEAR O-BS-YEAR.
028500
028600           OPEN INPUT PRODUCT-FILE.
028700           PERFORM 1100-LOAD-PRODUCTS
028800               UNTIL WS-FOUND-SW = 'EOF'.
028900           CLOSE PRODUCT-FILE.
029000
029100           OPEN INPUT ORDER-HEADER-FILE.
029200           MOVE 'NO ' TO WS-FOUND-SW.
029300           PERFORM 1200-LOAD-HEADERS
029400               UNTIL WS-FOUND-SW = 'EOF'.
029500           CLOSE ORDER-HEADER-FILE.
029600
029700           OPEN INPUT ORDER-LINE-FILE.
029800           MOVE 'NO ' TO WS-FOUND-SW.
029900           PERFORM 1300-LOAD-LINES
030000               UNTIL WS-FOUND-SW = 'EOF'.
030100           CLOSE ORDER-LINE-FILE.
030200
030300           OPEN INPUT SALES-PARM-FILE.
030400           READ SALES-PARM-FILE
030500               AT END
030600                   MOVE 25 TO SLP-BESTSELL-LIMIT.
030700           MOVE SLP-BESTSELL-LIMIT TO WS-BESTSELL-LIMIT.
030800           CLOSE SALES-PARM-FILE.
030900
031000           MOVE ZERO TO WS-SUB2.
031100           PERFORM 1400-INIT-PROD-TABLE
031200               VARYING WS-SUB2 FROM 1 BY 1
031300                   UNTIL WS-SUB2 > WS-PRD-CTR.
031400
031500           OPEN OUTPUT REVENUE-REPORT.
031600           OPEN OUTPUT BESTSELL-REPORT.
031700           PERFORM 9900-HEADING.
031800           PERFORM 9950-BS-HEADING.
031900
032000       1100-LOAD-PRODUCTS.
032100           READ PRODUCT-FILE
032200               AT END
032300                   MOVE 'EOF' TO WS-FOUND-SW
032400                   GO TO 1100-EXIT.
032500           ADD 1 TO WS-PRD-CTR.
032600           MOVE PRD-MASTER-REC TO PRD-ENTRY(WS-PRD-CTR).
032700       1100-EXIT.
032800           EXIT.
032900
033000       1200-LOAD-HEADERS.
033100           READ ORDER-HEADER-FILE
033200               AT END
033300                   MOVE 'EOF' TO WS-FOUND-SW
033400                   GO TO 1200-EXIT.
033500           ADD 1 TO WS-ORH-CTR.
033600           MOVE ORH-HEADER-REC TO ORH-ENTRY(WS-ORH-CTR).
033700       1200-EXIT.
033800           EXIT.
033900
034000       1300-LOAD-LINES.
034100           READ ORDER-LINE-FILE
034200               AT END
034300                   MOVE 'EOF' TO WS-FOUND-SW
034400                   GO TO 1300-EXIT.
034500           ADD 1 TO WS-ORL-CTR.
034600           MOVE ORL-LINE-REC TO ORL-ENTRY(WS-ORL-CTR).
034700       1300-EXIT.
034800           EXIT.
034900
035000*
035100*    1400-INIT-PROD-TABLE SEEDS PROD-TABLE FROM PRD-TABLE SO
035200*    EVERY CATALOG PRODUCT APPEARS EVEN WHEN IT SOLD NOTHING.
035300*
035400       1400-INIT-PROD-TABLE.
035500           MOVE PRD-PRODUCT-ID(WS-SUB2) TO PS-PRODUCT-ID(WS-SUB2).
035600           MOVE PRD-PRODUCT-NAME(WS-SUB2) TO
035700               PS-PRODUCT-NAME(WS-SUB2).
035800           MOVE ZERO TO PS-UNITS-SOLD(WS-SUB2).
035900
036000*
036100*    ------------------------------------------------------------
036200*    2100-ACCUM WALKS EACH ORDER HEADER.  TOTAL ORDERS COUNTS
036300*    EVERY HEADER.  TOTAL REVENUE AND THE CATEGORY / BEST SELLER
036400*    TABLES EXCLUDE CANCELLED ORDERS -- A CANCELLED ORDER NEVER
036500*    SHIPPED PRODUCT, SO IT HAS NO BUSINESS IN A SALES COUNT.
036600*    ------------------------------------------------------------
036700*
036800       2100-ACCUM.
036900           ADD 1 TO GT-ORDERS.
037000           IF NOT ORH-IS-CANCELLED(WS-SUB1)
037100               ADD ORH-TOTAL-AMOUNT(WS-SUB1) TO GT-REVENUE
037200               MOVE ZERO TO WS-SUB3
037300               PERFORM 2110-ACCUM-ONE-LINE
037400                   VARYING WS-SUB3 FROM 1 BY 1
037500                       UNTIL WS-SUB3 > WS-ORL-CTR
037600           END-IF.
037700
037800       2110-ACCUM-ONE-LINE.
037900           IF OL-ORDER-ID(WS-SUB3) EQUAL TO ORH-ORDER-ID(WS-SUB1)
038000               PERFORM 2120-ACCUM-CATEGORY
038100               PERFORM 2130-ACCUM-PRODUCT
038200           END-IF.
038300
038400       2120-ACCUM-CATEGORY.
038500           MOVE 'NO ' TO WS-CAT-FOUND-SW.
038600           MOVE ZERO TO WS-PRD-SUB.
038700           PERFORM 8100-FIND-PRODUCT THRU 8100-EXIT.
038800           IF WS-FOUND-SW = 'YES'
038900               MOVE ZERO TO WS-SUB2
038950               PERFORM 2121-CHECK-ONE-CATEGORY
039000                   VARYING WS-SUB2 FROM 1 BY 1
039100                       UNTIL WS-SUB2 > WS-CATG-CTR
039200                       OR WS-CAT-FOUND-SW = 'YES'
039300               IF WS-CAT-FOUND-SW = 'NO '
039400                   ADD 1 TO WS-CATG-CTR
039500                   MOVE PRD-PRODUCT-CATEGORY(WS-PRD-SUB) TO
039600                       CATG-NAME(WS-CATG-CTR)
039700                   MOVE OL-QUANTITY(WS-SUB3) TO
039800                       CATG-UNITS-SOLD(WS-CATG-CTR)
039900               ELSE
040000                   ADD OL-QUANTITY(WS-SUB3) TO
040100                       CATG-UNITS-SOLD(WS-SUB2)
040200               END-IF
040300           END-IF.
040400
040500       2121-CHECK-ONE-CATEGORY.
040600           IF CATG-NAME(WS-SUB2) EQUAL TO
040700                   PRD-PRODUCT-CATEGORY(WS-PRD-SUB)
040800               MOVE 'YES' TO WS-CAT-FOUND-SW
040900           END-IF.
041000
041100       2130-ACCUM-PRODUCT.
041200           ADD OL-QUANTITY(WS-SUB3) TO
041300               PS-UNITS-SOLD(WS-PRD-SUB).
041400
041500*
041600*    ------------------------------------------------------------
041700*    2500 SERIES -- SORT CATEGORY TOTALS ALPHABETICALLY.
041800*    ------------------------------------------------------------
041900*
042000       2500-SORT-CATEGORIES.
042100           IF WS-CATG-CTR > 1
042200               PERFORM 2510-ONE-PASS
042300                   VARYING WS-SUB1 FROM 1 BY 1
042400                       UNTIL WS-SUB1 > WS-CATG-CTR
042500           END-IF.
042600       2500-EXIT.
042700           EXIT.
042800
042900       2510-ONE-PASS.
043000           MOVE 1 TO WS-SUB2.
043100           PERFORM 2520-COMPARE-SWAP
043200               VARYING WS-SUB2 FROM 1 BY 1
043300                   UNTIL WS-SUB2 > WS-CATG-CTR.
043400
043500       2520-COMPARE-SWAP.
043600           IF WS-SUB2 < WS-CATG-CTR
043700               IF CATG-1ST-LETTER(WS-SUB2) >
043710                       CATG-1ST-LETTER(WS-SUB2 + 1)
043720                   PERFORM 2530-SWAP-CATEGORIES
043730               ELSE
043740                   IF CATG-1ST-LETTER(WS-SUB2) =
043750                           CATG-1ST-LETTER(WS-SUB2 + 1)
043760                       AND CATG-NAME(WS-SUB2) >
043770                               CATG-NAME(WS-SUB2 + 1)
043780                       PERFORM 2530-SWAP-CATEGORIES
043790                   END-IF
043800               END-IF
044300           END-IF.
044310
044320       2530-SWAP-CATEGORIES.
044330           MOVE CATG-ENTRY(WS-SUB2) TO HOLD-CATG-AREA.
044340           MOVE CATG-ENTRY(WS-SUB2 + 1) TO
044350               CATG-ENTRY(WS-SUB2).
044360           MOVE HOLD-CATG-AREA TO CATG-ENTRY(WS-SUB2 + 1).
044500
044600*
044700*    ------------------------------------------------------------
044800*    3000 SERIES -- SALES ANALYTICS REPORT.
044900*    ------------------------------------------------------------
045000*
045100       3000-REVENUE-REPORT.
045200           MOVE GT-REVENUE TO O-TOTAL-REVENUE.
045300           WRITE PRTLINE FROM TOTAL-REVENUE-LINE
045400               AFTER ADVANCING 2 LINES.
045410           MOVE GT-REVENUE-DOLLARS TO O-REVENUE-DOLLARS.
045420           MOVE GT-REVENUE-CENTS TO O-REVENUE-CENTS.
045430           WRITE PRTLINE FROM AUDIT-REVENUE-LINE
045440               AFTER ADVANCING 1 LINE.
045500           MOVE GT-ORDERS TO O-TOTAL-ORDERS.
045600           WRITE PRTLINE FROM TOTAL-ORDERS-LINE
045700               AFTER ADVANCING 1 LINE.
045800           WRITE PRTLINE FROM CATEGORY-TITLE
045900               AFTER ADVANCING 2 LINES.
046000
046100           MOVE ZERO TO WS-SUB1.
046200           PERFORM 3100-CATEGORY-REPORT
046300               VARYING WS-SUB1 FROM 1 BY 1
046400                   UNTIL WS-SUB1 > WS-CATG-CTR.
046500       3000-EXIT.
046600           EXIT.
046700
046800       3100-CATEGORY-REPORT.
046900           MOVE CATG-NAME(WS-SUB1) TO O-CATG-NAME.
047000           MOVE CATG-UNITS-SOLD(WS-SUB1) TO O-CATG-UNITS.
047100           WRITE PRTLINE FROM CATEGORY-LINE
047200               AFTER ADVANCING 1 LINE
047300                   AT EOP
047400                       PERFORM 9900-HEADING.
047500
047600*
047700*    ------------------------------------------------------------
047800*    3500 SERIES -- EXCHANGE-SORT PROD-TABLE DESCENDING BY UNITS
047900*    SOLD, PRODUCT ID ASCENDING ON A TIE.
047950*    ------------------------------------------------------------
048000*
048100       3500-SORT-BESTSELL.
048200           IF WS-PRD-CTR > 1
048300               PERFORM 3510-ONE-PASS
048400                   VARYING WS-SUB1 FROM 1 BY 1
048500                       UNTIL WS-SUB1 > WS-PRD-CTR
048600           END-IF.
048700       3500-EXIT.
048800           EXIT.
048900
049000       3510-ONE-PASS.
049100           MOVE 1 TO WS-SUB2.
049200           PERFORM 3520-COMPARE-SWAP
049300               VARYING WS-SUB2 FROM 1 BY 1
049400                   UNTIL WS-SUB2 > WS-PRD-CTR.
049500
049600       3520-COMPARE-SWAP.
049700           IF WS-SUB2 < WS-PRD-CTR
049800               IF PS-UNITS-SOLD(WS-SUB2) <
049900                       PS-UNITS-SOLD(WS-SUB2 + 1)
050000                   PERFORM 3530-SWAP-ENTRIES
050100               ELSE
050200                   IF PS-UNITS-SOLD(WS-SUB2) EQUAL TO
050300                           PS-UNITS-SOLD(WS-SUB2 + 1)
050400                       IF PS-PRODUCT-ID(WS-SUB2) >
050500                           PS-PRODUCT-ID(WS-SUB2 + 1)
050600                           PERFORM 3530-SWAP-ENTRIES
050700                       END-IF
050800                   END-IF
050900               END-IF
051000           END-IF.
051100
051200       3530-SWAP-ENTRIES.
051300           MOVE PROD-ENTRY(WS-SUB2) TO HOLD-PROD-AREA.
051400           MOVE PROD-ENTRY(WS-SUB2 + 1) TO PROD-ENTRY(WS-SUB2).
051500           MOVE HOLD-PROD-AREA TO PROD-ENTRY(WS-SUB2 + 1).
051600
051700       3200-BESTSELL-REPORT.
051800           MOVE ZERO TO WS-SUB1.
051900           PERFORM 3210-PRINT-ONE
052000               VARYING WS-SUB1 FROM 1 BY 1
052100                   UNTIL WS-SUB1 > WS-BESTSELL-LIMIT
052200                   OR WS-SUB1 > WS-PRD-CTR.
052300       3200-EXIT.
052400           EXIT.
052500
052600       3210-PRINT-ONE.
052700           MOVE WS-SUB1 TO O-BS-RANK.
052800           MOVE PS-PRODUCT-ID(WS-SUB1) TO O-BS-PRODUCT-ID.
052900           MOVE PS-PRODUCT-NAME(WS-SUB1) TO O-BS-PRODUCT-NAME.
053000           MOVE PS-UNITS-SOLD(WS-SUB1) TO O-BS-UNITS-SOLD.
053100           WRITE PRTLINE-BS FROM BESTSELL-DETAIL-LINE
053200               AFTER ADVANCING 1 LINE
053300                   AT EOP
053400                       PERFORM 9950-BS-HEADING.
053500
053600*
053700*    ------------------------------------------------------------
053800*    8000 SERIES -- TABLE SEARCHES.
053900*    ------------------------------------------------------------
054000*
054100       8100-FIND-PRODUCT.
054200           MOVE 'NO ' TO WS-FOUND-SW.
054300           MOVE ZERO TO WS-PRD-SUB.
054400           PERFORM 8100A-SEARCH-ONE
054500               VARYING WS-PRD-SUB FROM 1 BY 1
054600                   UNTIL WS-PRD-SUB > WS-PRD-CTR
054700                   OR WS-FOUND-SW = 'YES'.
054800       8100-EXIT.
054900           EXIT.
055000
055100       8100A-SEARCH-ONE.
055200           IF PRD-PRODUCT-ID(WS-PRD-SUB) EQUAL TO
055300                   OL-PRODUCT-ID(WS-SUB3)
055400               MOVE 'YES' TO WS-FOUND-SW
055500           END-IF.
055600
055700*
055800*    ------------------------------------------------------------
055900*    9000 SERIES -- CLOSING AND PAGE HEADINGS.
056000*    ------------------------------------------------------------
056100*
056200       9000-CLOSING.
056300           CLOSE REVENUE-REPORT.
056400           CLOSE BESTSELL-REPORT.
056500
056600       9900-HEADING.
056700           ADD 1 TO C-PCTR.
056800           MOVE C-PCTR TO O-PCTR.
056900           WRITE PRTLINE
057000               FROM COMPANY-TITLE
057100                   AFTER ADVANCING PAGE.
057200
057300       9950-BS-HEADING.
057400           ADD 1 TO C-BS-PCTR.
057500           MOVE C-BS-PCTR TO O-BS-PCTR.
057600           WRITE PRTLINE-BS
057700               FROM BESTSELL-TITLE
057800                   AFTER ADVANCING PAGE.
057900           WRITE PRTLINE-BS
058000               FROM BESTSELL-DETAIL-TITLE
058100                   AFTER ADVANCING 2 LINES.
