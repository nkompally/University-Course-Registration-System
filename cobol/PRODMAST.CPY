000100******************************************************************
000200*                                                                *
000300*    PRODMAST.CPY  --  PRODUCT CATALOG MASTER RECORD LAYOUT      *
000400*                                                                *
000500*    USED BY ORDPLACE, REVIEWAG, RECOMEND AND SALESRPT TO       *
000600*    CARRY ONE CATALOG ITEM.  RECORD IS KEPT ON PRODUCT-FILE,   *
000700*    ONE ITEM PER LINE, NO DELIMITERS.                          *
000800*                                                                *
000900******************************************************************
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    07/09/99  AL   ORIGINAL LAYOUT FOR THE CATALOG CONVERSION.
001400*    02/14/00  AL   ADDED PRD-LOW-STOCK-THRESH FOR THE REORDER
001500*                   FLAG REQUESTED BY PURCHASING.
001600*    09/30/01  DW   ADDED PRD-REVIEW-CTR AND PRD-RATING-TOT SO
001700*                   REVIEWAG NO LONGER HAS TO OPEN A SEPARATE
001800*                   RATINGS FILE.
001900*
002000    01  PRD-MASTER-REC.
002100        05  PRD-PRODUCT-ID          PIC X(6).
002200        05  PRD-PRODUCT-NAME        PIC X(40).
002300        05  PRD-PRODUCT-CATEGORY    PIC X(20).
002400        05  PRD-PRODUCT-DESC        PIC X(60).
002500        05  PRD-PRODUCT-PRICE       PIC S9(7)V99.
002600        05  PRD-STOCK-QTY           PIC S9(5).
002700        05  PRD-SELLER-ID           PIC X(9).
002800        05  PRD-LOW-STOCK-THRESH    PIC S9(5).
002900        05  PRD-REVIEW-CTR          PIC S9(5).
003000        05  PRD-RATING-TOT          PIC S9(7)V9.
003100        05  FILLER                  PIC X(13).
